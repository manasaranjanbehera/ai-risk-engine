000010*      ***********************************************************        
000020*       RCMDLREC.CPY                                                      
000030*       MODEL-REGISTRY-RECORD -- REFERENCE TABLE, MODELS-IN.              
000040*       LAST RECORD FOR A GIVEN MDL-NAME IS THE LATEST VERSION.           
000050*       FIXED LENGTH 60.                                                  
000060*      ***********************************************************        
000070*       1998-11-14  RFH  REQ 4410  ORIGINAL LAYOUT.                       
000080*      ***********************************************************        
000090    01  MDL-MODEL-RECORD.                                                 
000100        05  MDL-NAME                PIC X(18).                            
000110        05  MDL-VERSION              PIC X(08).                           
000120        05  MDL-CHECKSUM             PIC X(16).                           
000130        05  MDL-STATUS                PIC X(10).                          
000140            88  MDL-IS-REGISTERED        VALUE 'REGISTERED'.              
000150            88  MDL-IS-APPROVED          VALUE 'APPROVED'.                
000160        05  FILLER                   PIC X(08).                           
