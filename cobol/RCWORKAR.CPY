000010*      ***********************************************************        
000020*       RCWORKAR.CPY                                                      
000030*       COMMON WORK AREAS SHARED BY ALL RCxx DECISION-ENGINE              
000040*       PROGRAMS -- RUN DATE, REGISTRY NAME SPLIT, AND THE FAILURE        
000050*       COUNTER TABLE USED BY THE METRICS COLLECTOR.                      
000060*      ***********************************************************        
000070*       1998-11-04  RFH  REQ 4410  ORIGINAL WORK AREAS.                   
000080*       2001-06-08  LDM  REQ 5102  ADDED WS-REGISTRY-NAME-SPLIT.          
000090*       2003-04-22  PDQ  REQ 5588  ADDED FAILURE COUNTER TABLE.           
000100*       2012-03-15  TKN  REQ 6201  RUN-DATE-BROKEN NOW FEEDS THE          
000110*                                  RCMETRPT HEADING, REGISTRY-NAME        
000120*                                  SPLIT NOW BACKS A FEED INTEGRIT        
000130*                                  CHECK IN RCDECMN, AND FAILURE-C        
000140*                                  NAMED FEEDS THE TOTAL-FAILURES         
000150*                                  LINE ON THE METRICS REPORT -- N        
000160*                                  OF THE THREE WERE BEING READ BY        
000170*                                  ANY PROGRAM BEFORE.                    
000180*       2012-04-02  TKN  REQ 6214  WS-RUN-DATE-YMD WAS DECLARED CO        
000190*                                  WHILE WS-RUN-DATE-BROKEN REDEFI        
000200*                                  IT WITH DISPLAY SUB-FIELDS -- T        
000210*                                  REDEFINES NEVER SHARED A TRUE          
000220*                                  REPRESENTATION, SO THE BROKEN-O        
000230*                                  CCYY/MM/DD CAME BACK AS GARBAGE        
000240*                                  CHANGED TO DISPLAY TO MATCH.           
000250*      ***********************************************************        
000260*          WS-RUN-DATE-YMD IS DISPLAY, NOT COMP -- THE REDEFINITIO        
000270*          BELOW SHARES ITS STORAGE WITH THREE DISPLAY SUB-FIELDS,        
000280*          AND A REDEFINES ONLY WORKS WHEN BOTH SIDES AGREE ON            
000290*          REPRESENTATION AS WELL AS SIZE.  ACCEPT ... FROM DATE          
000300*          YYYYMMDD MOVES DISPLAY DIGITS EITHER WAY, SO THIS COSTS        
000310*          NOTHING AT THE ONE PLACE THE FIELD IS SET.                     
000320    01  WS-RUN-DATE-AREA.                                                 
000330        05  WS-RUN-DATE-YMD          PIC 9(08).                           
000340    01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-AREA.                    
000350        05  WS-RUN-CCYY              PIC 9(04).                           
000360        05  WS-RUN-MM                PIC 9(02).                           
000370        05  WS-RUN-DD                PIC 9(02).                           
000380                                                                          
000390    01  WS-REGISTRY-NAME-AREA.                                            
000400        05  WS-REG-NAME-FULL         PIC X(18).                           
000410    01  WS-REGISTRY-NAME-SPLIT REDEFINES WS-REGISTRY-NAME-AREA.   REQ5102 
000420        05  WS-REG-NAME-STEM         PIC X(14).                           
000430        05  WS-REG-NAME-SUFFIX       PIC X(04).                           
000440                                                                          
000450    01  WS-FAILURE-CTR-TABLE.                                             
000460        05  WS-FAILURE-COUNTER OCCURS 4 TIMES                             
000470                               PIC 9(05) COMP.                            
000480    01  WS-FAILURE-CTR-NAMED REDEFINES WS-FAILURE-CTR-TABLE.      REQ5588 
000490        05  WS-FAIL-VALIDATION-ERROR PIC 9(05) COMP.                      
000500        05  WS-FAIL-WORKFLOW-ERROR   PIC 9(05) COMP.                      
000510        05  WS-FAIL-GOVERNANCE-ERROR PIC 9(05) COMP.                      
000520        05  WS-FAIL-SPARE            PIC 9(05) COMP.                      
