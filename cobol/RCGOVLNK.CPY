000010*      ***********************************************************        
000020*       RCGOVLNK.CPY                                                      
000030*       CALL LINKAGE AND IN-MEMORY TABLES FOR THE GOVERNANCE              
000040*       REGISTRY CHECK (RCDECMN CALLS RCGOVCHK WITH THESE AREAS).         
000050*      ***********************************************************        
000060*       2003-04-22  PDQ  REQ 5588  ORIGINAL.                              
000070*      ***********************************************************        
000080*          REQUEST/RESPONSE ARE TWO SEPARATE 01-LEVELS RATHER THAN        
000090*          ONE COMBINED AREA SO RCGOVCHK CAN CLEAR THE RESPONSE ON        
000100*          EVERY CALL WITHOUT DISTURBING THE CALLER'S REQUEST -- T        
000110*          SAME WS-GOV-REQUEST IS REUSED FOR BOTH THE RISK AND THE        
000120*          COMPLIANCE GOVERNANCE CHECK WITHIN ONE RUN.                    
000130    01  WS-GOV-REQUEST.                                                   
000140        05  GOV-KIND                 PIC X(01).                           
000150        05  GOV-MODEL-NAME            PIC X(18).                          
000160        05  GOV-PROMPT-NAME           PIC X(18).                          
000170        05  GOV-TENANT-ID             PIC X(10).                          
000180        05  GOV-CORR-ID               PIC X(12).                          
000190                                                                          
000200    01  WS-GOV-RESPONSE.                                                  
000210        05  GOV-APPROVED-FLAG         PIC X(01).                          
000220            88  GOV-IS-APPROVED           VALUE 'Y'.                      
000230            88  GOV-IS-UNAPPROVED         VALUE 'N'.                      
000240        05  GOV-VIOLATION-TYPE        PIC X(08).                          
000250        05  GOV-VIOLATION-NAME        PIC X(18).                          
000260                                                                          
000270*          50 ENTRIES IS WELL PAST THIS SHOP'S LARGEST MODEL              
000280*          REGISTRY AS OF REQ 5588 -- IF THE FEED EVER GROWS PAST         
000290*          THIS, 0100-LOAD-MODEL-TABLE IN RCDECMN STARTS OVERWRITI        
000300*          THE LAST SLOT RATHER THAN ABENDING, SO THE COUNT IS            
000310*          WORTH WATCHING ON A REGISTRY FEED CHANGE.                      
000320    01  WS-MODEL-TABLE-AREA.                                              
000330        05  WS-MODEL-COUNT            PIC 9(04) COMP.                     
000340        05  WS-MODEL-ENTRY OCCURS 50 TIMES                                
000350                           INDEXED BY MDL-IX.                             
000360            10  WS-MODEL-ENTRY-NAME       PIC X(18).                      
000370            10  WS-MODEL-ENTRY-STATUS     PIC X(10).                      
000380                                                                          
000390    01  WS-PROMPT-TABLE-AREA.                                             
000400        05  WS-PROMPT-COUNT           PIC 9(04) COMP.                     
000410        05  WS-PROMPT-ENTRY OCCURS 50 TIMES                               
000420                            INDEXED BY PRM-IX.                            
000430            10  WS-PROMPT-ENTRY-NAME      PIC X(18).                      
000440            10  WS-PROMPT-ENTRY-STATUS    PIC X(10).                      
