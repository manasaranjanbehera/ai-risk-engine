000010       IDENTIFICATION DIVISION.                                           
000020        PROGRAM-ID.  RCCMPLWF.                                            
000030        AUTHOR.      L D MAXWELL.                                         
000040        INSTALLATION. RISK AND COMPLIANCE SYSTEMS.                        
000050        DATE-WRITTEN. 1988-02-14.                                         
000060        DATE-COMPILED.                                                    
000070        SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.           
000080*      ***********************************************************        
000090*       RCCMPLWF -- COMPLIANCE EVENT DECISION WORKFLOW.                   
000100*                                                                         
000110*       SAME FIVE-STEP PIPELINE AS RCRISKWF, APPLIED TO A 'C' EVEN        
000120*       WITH THE ADDED REGULATORY-FLAG ESCALATION RULE AT THE             
000130*       DECISION STEP AND THE APPROVAL-REQUIRED INDICATOR SET ON          
000140*       THE OUTPUT RECORD.                                                
000150*      ***********************************************************        
000160*       CHANGE LOG                                                        
000170*       ----------                                                        
000180*       2001-06-08  LDM  REQ 5102  ORIGINAL PROGRAM.                      
000190*       2003-04-22  PDQ  REQ 5588  RETURN WF-FAIL-CATEGORY TO CALL        
000200*                                  INSTEAD OF ABENDING ON A BAD TY        
000210*       2005-02-14  LDM  REQ 5977  REGULATORY FLAG CHECK NOW RUNS         
000220*                                  AHEAD OF THE SCORE/POLICY CHECK        
000230*                                  PER COMPLIANCE OFFICE REQUEST.         
000240*       2012-03-15  TKN  REQ 6201  CACHE-HIT REPLAY WAS HARD-CODIN        
000250*                                  DEC-POLICY-RESULT TO PASS INSTE        
000260*                                  OF RE-DERIVING IT -- A SENSITIV        
000270*                                  REPLAY CAME BACK LOOKING CLEAN.        
000280*      ***********************************************************        
000290        ENVIRONMENT DIVISION.                                             
000300        CONFIGURATION SECTION.                                            
000310        SOURCE-COMPUTER. BRANDXY.                                         
000320        OBJECT-COMPUTER. BRANDXY.                                         
000330        SPECIAL-NAMES.                                                    
000340            C01 IS TOP-OF-FORM.                                           
000350                                                                          
000360        DATA DIVISION.                                                    
000370        WORKING-STORAGE SECTION.                                          
000380        COPY "RCWORKAR.CPY".                                              
000390        COPY "RCAUDREC.CPY".                                              
000400                                                                          
000410        01  WS-CAT-UPPER                PIC X(10) VALUE SPACES.           
000420        01  WS-TYPE-UPPER                PIC X(10) VALUE SPACES.          
000430        01  WS-POLICY-RESULT            PIC X(04) VALUE SPACES.           
000440        01  WS-COMPUTED-SCORE           PIC S9(3)V9 VALUE ZERO.           
000450        01  WS-FOUND-IN-STATE           PIC X     VALUE 'N'.              
000460            88  WS-STATE-ENTRY-FOUND        VALUE 'Y'.                    
000470        01  WS-FOUND-IX                 PIC 9(04) COMP VALUE ZERO.        
000480                                                                          
000490        LINKAGE SECTION.                                                  
000500        COPY "RCEVTREC.CPY".                                              
000510        COPY "RCWFLNK.CPY".                                               
000520        COPY "RCDECREC.CPY".                                              
000530                                                                          
000540        PROCEDURE DIVISION USING EVT-EVENT-RECORD                         
000550                                 WS-STATE-TABLE-AREA                      
000560                                 DEC-DECISION-RECORD                      
000570                                 WS-WORKFLOW-RESULT.                      
000580*          ONE EVENT PER CALL.  RCDECMN CALLS US ONCE FOR EVERY KI        
000590*          'C' EVENT THAT PASSES 1100-VALIDATE-EVENT AND THE              
000600*          GOVERNANCE CHECK -- THIS PROGRAM NEVER SEES AN INVALID         
000610*          OR UNGOVERNED EVENT.                                           
000620        0000-MAIN-CONTROL SECTION.                                        
000630        0000-MAIN-CONTROL-PARA.                                           
000640            MOVE 'N' TO WF-CACHE-HIT-FLAG.                                
000650            MOVE 'N' TO WF-FAILED-FLAG.                                   
000660            MOVE SPACES TO WF-FAIL-CATEGORY.                              
000670            PERFORM 1000-CHECK-IDEMPOTENCY.                               
000680            IF NOT WF-CACHE-HIT                                           
000690                PERFORM 2000-RUN-PIPELINE                                 
000700            END-IF.                                                       
000710            GOBACK.                                                       
000720                                                                          
000730*          REQ 6201 -- A CACHE HIT MUST STILL EMIT THE POLICY RESU        
000740*          THAT THE ORIGINAL RUN WOULD HAVE SET, NOT A BLANKET PAS        
000750*          A SENSITIVE-CATEGORY REPLAY THAT REPORTED PASS WOULD MA        
000760*          THE ORIGINAL POLICY FAILURE FROM ANYONE READING THE REP        
000770*          EVT-CATEGORY ARRIVES BY LINKAGE ON EVERY CALL REGARDLES        
000780*          CACHE STATE, SO 1050-DERIVE-POLICY-RESULT CAN RE-DERIVE        
000790*          HERE AT NO COST, THE SAME WAY DEC-APPROVAL-REQ BELOW IS        
000800*          RE-DERIVED FROM DEC-FINAL RATHER THAN TRUSTING A CONSTA        
000810        1000-CHECK-IDEMPOTENCY SECTION.                                   
000820        1000-CHECK-IDEMPOTENCY-PARA.                                      
000830            MOVE 'N' TO WS-FOUND-IN-STATE.                                
000840            SET STA-IX TO 1.                                              
000850            SEARCH WS-STATE-ENTRY                                         
000860                AT END                                                    
000870                    CONTINUE                                              
000880                WHEN WS-STATE-ENTRY-ID (STA-IX) = EVT-EVENT-ID            
000890                    MOVE 'Y' TO WS-FOUND-IN-STATE                         
000900                    MOVE STA-IX TO WS-FOUND-IX                            
000910            END-SEARCH.                                                   
000920            IF WS-STATE-ENTRY-FOUND                                       
000930                MOVE 'Y' TO WF-CACHE-HIT-FLAG                             
000940                MOVE EVT-EVENT-ID TO DEC-EVENT-ID                         
000950                MOVE EVT-TENANT-ID TO DEC-TENANT-ID                       
000960                MOVE EVT-KIND TO DEC-KIND                                 
000970                MOVE WS-STATE-ENTRY-SCORE (WS-FOUND-IX)                   
000980                    TO DEC-RISK-SCORE                                     
000990                PERFORM 1050-DERIVE-POLICY-RESULT                         
001000                MOVE WS-POLICY-RESULT TO DEC-POLICY-RESULT                
001010                MOVE 'OK' TO DEC-GUARD-RESULT                             
001020                MOVE WS-STATE-ENTRY-FINAL (WS-FOUND-IX)                   
001030                    TO DEC-FINAL                                          
001040                IF DEC-FINAL-REQ-APPROVAL                                 
001050                    MOVE 'Y' TO DEC-APPROVAL-REQ                          
001060                ELSE                                                      
001070                    MOVE 'N' TO DEC-APPROVAL-REQ                          
001080                END-IF                                                    
001090                MOVE WS-STATE-ENTRY-TRAIL (WS-FOUND-IX)                   
001100                    TO DEC-TRAIL-COUNT                                    
001110            END-IF.                                                       
001120                                                                          
001130*          SHARED BY THE CACHE-HIT PATH ABOVE AND THE LIVE PIPELIN        
001140*          2200-STEP-POLICY-VALIDATION BELOW SO THE TWO CAN NEVER         
001150*          DISAGREE ON WHAT "SENSITIVE" MEANS.                            
001160        1050-DERIVE-POLICY-RESULT SECTION.                                
001170        1050-DERIVE-POLICY-RESULT-PARA.                                   
001180            MOVE EVT-CATEGORY TO WS-CAT-UPPER.                            
001190            INSPECT WS-CAT-UPPER CONVERTING                               
001200                'abcdefghijklmnopqrstuvwxyz'                              
001210                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
001220            IF WS-CAT-UPPER (1:9) = 'SENSITIVE'                           
001230                MOVE 'FAIL' TO WS-POLICY-RESULT                           
001240            ELSE                                                          
001250                MOVE 'PASS' TO WS-POLICY-RESULT                           
001260            END-IF.                                                       
001270                                                                          
001280*          THE LIVE PATH -- NO PRIOR STATE-STORE ENTRY, SO THE EVE        
001290*          HAS NOT RUN BEFORE THIS BATCH.  SAME FIVE NODE NAMES AS        
001300*          RCRISKWF SO AUDIT RECORDS FROM BOTH WORKFLOWS LOOK ALIK        
001310*          TO ANYONE SCANNING AUDIT-OUT BY NODE NAME.                     
001320        2000-RUN-PIPELINE SECTION.                                        
001330        2000-RUN-PIPELINE-PARA.                                           
001340            MOVE EVT-EVENT-ID TO DEC-EVENT-ID.                            
001350            MOVE EVT-TENANT-ID TO DEC-TENANT-ID.                          
001360            MOVE EVT-KIND TO DEC-KIND.                                    
001370            MOVE 'N' TO DEC-APPROVAL-REQ.                                 
001380            MOVE ZERO TO DEC-TRAIL-COUNT.                                 
001390            PERFORM 2100-STEP-RETRIEVAL.                                  
001400            PERFORM 2200-STEP-POLICY-VALIDATION.                          
001410            PERFORM 2300-STEP-RISK-SCORING.                               
001420            PERFORM 2400-STEP-GUARDRAILS.                                 
001430            PERFORM 2500-STEP-DECISION.                                   
001440                                                                          
001450*          RETRIEVAL STEP -- A NO-OP HERE, AS IN RCRISKWF, SINCE T        
001460*          EVENTS-IN RECORD ALREADY CARRIES EVERYTHING THE ONLINE         
001470*          ENGINE WOULD HAVE FETCHED SEPARATELY.  KEPT FOR AN AUDI        
001480*          TRAIL THAT MATCHES THE ONLINE FIVE-NODE SHAPE.                 
001490        2100-STEP-RETRIEVAL SECTION.                                      
001500        2100-STEP-RETRIEVAL-PARA.                                         
001510            MOVE SPACES TO AUD-AUDIT-RECORD.                              
001520            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
001530            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
001540            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
001550            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
001560            MOVE 'RETRIEVAL'             TO AUD-NODE.                     
001570            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
001580            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
001590            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
001600            ADD 1 TO DEC-TRAIL-COUNT.                                     
001610                                                                          
001620*          POLICY VALIDATION STEP -- SAME SENSITIVE-CATEGORY RULE         
001630*          THE RISK WORKFLOW.  FOR A COMPLIANCE EVENT THIS IS A           
001640*          SEPARATE CHECK FROM THE REGULATORY-FLAG ESCALATION AT          
001650*          2500-STEP-DECISION -- A CASE CAN FAIL POLICY HERE ON           
001660*          CATEGORY ALONE EVEN IF NO REGULATORY FLAG WAS EVER SET.        
001670        2200-STEP-POLICY-VALIDATION SECTION.                              
001680        2200-STEP-POLICY-VALIDATION-PARA.                                 
001690            PERFORM 1050-DERIVE-POLICY-RESULT.                            
001700            MOVE WS-POLICY-RESULT TO DEC-POLICY-RESULT.                   
001710            MOVE SPACES TO AUD-AUDIT-RECORD.                              
001720            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
001730            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
001740            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
001750            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
001760            MOVE 'POLICY_VALIDATION'     TO AUD-NODE.                     
001770            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
001780            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
001790            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
001800            ADD 1 TO DEC-TRAIL-COUNT.                                     
001810                                                                          
001820*          RISK SCORING STEP -- COMPLIANCE EVENTS GET THE SAME THR        
001830*          BUCKET SCORE AS RISK EVENTS.  THE SCORE STILL MATTERS F        
001840*          A COMPLIANCE EVENT BECAUSE 2500-STEP-DECISION CAN SEND         
001850*          EVENT TO REVIEW ON SCORE ALONE, SEPARATELY FROM THE            
001860*          REGULATORY-FLAG OVERRIDE.                                      
001870        2300-STEP-RISK-SCORING SECTION.                                   
001880        2300-STEP-RISK-SCORING-PARA.                                      
001890            MOVE EVT-EVENT-TYPE TO WS-TYPE-UPPER.                         
001900            INSPECT WS-TYPE-UPPER CONVERTING                              
001910                'abcdefghijklmnopqrstuvwxyz_'                             
001920                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ-'.                         
001930            EVALUATE WS-TYPE-UPPER (1:10)                                 
001940                WHEN 'HIGH-RISK '                                         
001950                    MOVE 85.0 TO WS-COMPUTED-SCORE                        
001960                WHEN 'LOW-RISK  '                                         
001970                    MOVE 15.0 TO WS-COMPUTED-SCORE                        
001980                WHEN OTHER                                                
001990                    MOVE 30.0 TO WS-COMPUTED-SCORE                        
002000            END-EVALUATE.                                                 
002010            MOVE WS-COMPUTED-SCORE TO DEC-RISK-SCORE.                     
002020            MOVE SPACES TO AUD-AUDIT-RECORD.                              
002030            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
002040            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
002050            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
002060            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
002070            MOVE 'RISK_SCORING'          TO AUD-NODE.                     
002080            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
002090            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
002100            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
002110            ADD 1 TO DEC-TRAIL-COUNT.                                     
002120                                                                          
002130*          GUARDRAILS STEP -- NO CONTENT OR RATE-LIMIT GUARDRAILS         
002140*          APPLY TO A BATCH REPLAY, SAME AS RCRISKWF.  RECORDED SO        
002150*          THE TRAIL COUNT REACHES FIVE ON A CLEAN RUN.                   
002160        2400-STEP-GUARDRAILS SECTION.                                     
002170        2400-STEP-GUARDRAILS-PARA.                                        
002180            MOVE 'OK' TO DEC-GUARD-RESULT.                                
002190            MOVE SPACES TO AUD-AUDIT-RECORD.                              
002200            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
002210            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
002220            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
002230            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
002240            MOVE 'GUARDRAILS'            TO AUD-NODE.                     
002250            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
002260            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
002270            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
002280            ADD 1 TO DEC-TRAIL-COUNT.                                     
002290                                                                          
002300*          DECISION STEP -- REQ 5977, COMPLIANCE OFFICE.  ANY             
002310*          REGULATORY FLAG ON THE EVENT (SAR FILED, SANCTIONS HIT,        
002320*          ETC.) FORCES REQUIRE_APPROVAL OUTRIGHT, AHEAD OF AND           
002330*          REGARDLESS OF THE POLICY RESULT OR SCORE -- A REGULATOR        
002340*          FLAG IS NEVER OVERRULED BY A CLEAN SCORE.  ONLY WHEN NO        
002350*          FLAG IS SET DO WE FALL BACK TO THE SAME POLICY-OR-SCORE        
002360*          TEST RCRISKWF USES.                                            
002370        2500-STEP-DECISION SECTION.                                       
002380        2500-STEP-DECISION-PARA.                                          
002390            IF EVT-REG-FLAGS NOT = SPACES                                 
002400                MOVE 'REQUIRE_APPROVAL' TO DEC-FINAL              REQ5977 
002410                MOVE 'Y' TO DEC-APPROVAL-REQ                              
002420            ELSE                                                          
002430                IF DEC-POLICY-FAILED OR DEC-RISK-SCORE >= 70.0            
002440                    MOVE 'REQUIRE_APPROVAL' TO DEC-FINAL                  
002450                    MOVE 'Y' TO DEC-APPROVAL-REQ                          
002460                ELSE                                                      
002470                    MOVE 'APPROVED' TO DEC-FINAL                          
002480                    MOVE 'N' TO DEC-APPROVAL-REQ                          
002490                END-IF                                                    
002500            END-IF.                                                       
002510            MOVE SPACES TO AUD-AUDIT-RECORD.                              
002520            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
002530            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
002540            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
002550            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
002560            MOVE 'DECISION'              TO AUD-NODE.                     
002570            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
002580            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
002590            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
002600            ADD 1 TO DEC-TRAIL-COUNT.                                     
