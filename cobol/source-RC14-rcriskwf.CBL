000010       IDENTIFICATION DIVISION.                                           
000020        PROGRAM-ID.  RCRISKWF.                                            
000030        AUTHOR.      R F HALVERSEN.                                       
000040        INSTALLATION. RISK AND COMPLIANCE SYSTEMS.                        
000050        DATE-WRITTEN. 1986-07-09.                                         
000060        DATE-COMPILED.                                                    
000070        SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.           
000080*      ***********************************************************        
000090*       RCRISKWF -- RISK EVENT DECISION WORKFLOW.                         
000100*                                                                         
000110*       FIVE-STEP PIPELINE FOR A SINGLE 'R' EVENT -- RETRIEVAL,           
000120*       POLICY VALIDATION, RISK SCORING, GUARDRAILS, DECISION.            
000130*       CHECKS THE STATE-STORE TABLE FIRST FOR AN IDEMPOTENT REPLA        
000140*       WRITES ONE AUDIT ENTRY PER STEP VIA RCAUDLOG, UNLESS THE          
000150*       EVENT WAS SERVED FROM CACHE.                                      
000160*      ***********************************************************        
000170*       CHANGE LOG                                                        
000180*       ----------                                                        
000190*       1999-01-20  RFH  REQ 4460  ORIGINAL PROGRAM.                      
000200*       1999-02-19  RFH  REQ 4477  Y2K REVIEW -- NO DATE MATH IN          
000210*                                  THIS PROGRAM, NO CHANGE REQUIRE        
000220*       2003-04-22  PDQ  REQ 5588  RETURN WF-FAIL-CATEGORY TO CALL        
000230*                                  INSTEAD OF ABENDING ON A BAD TY        
000240*       2012-03-15  TKN  REQ 6201  CACHE-HIT REPLAY WAS HARD-CODIN        
000250*                                  DEC-POLICY-RESULT TO PASS INSTE        
000260*                                  OF RE-DERIVING IT -- A SENSITIV        
000270*                                  REPLAY CAME BACK LOOKING CLEAN.        
000280*      ***********************************************************        
000290        ENVIRONMENT DIVISION.                                             
000300        CONFIGURATION SECTION.                                            
000310        SOURCE-COMPUTER. BRANDXY.                                         
000320        OBJECT-COMPUTER. BRANDXY.                                         
000330        SPECIAL-NAMES.                                                    
000340            C01 IS TOP-OF-FORM.                                           
000350                                                                          
000360        DATA DIVISION.                                                    
000370        WORKING-STORAGE SECTION.                                          
000380        COPY "RCWORKAR.CPY".                                              
000390        COPY "RCAUDREC.CPY".                                              
000400                                                                          
000410        01  WS-CAT-UPPER                PIC X(10) VALUE SPACES.           
000420        01  WS-TYPE-UPPER                PIC X(10) VALUE SPACES.          
000430        01  WS-POLICY-RESULT            PIC X(04) VALUE SPACES.           
000440        01  WS-COMPUTED-SCORE           PIC S9(3)V9 VALUE ZERO.           
000450        01  WS-FOUND-IN-STATE           PIC X     VALUE 'N'.              
000460            88  WS-STATE-ENTRY-FOUND        VALUE 'Y'.                    
000470        01  WS-FOUND-IX                 PIC 9(04) COMP VALUE ZERO.        
000480                                                                          
000490        LINKAGE SECTION.                                                  
000500        COPY "RCEVTREC.CPY".                                              
000510        COPY "RCWFLNK.CPY".                                               
000520        COPY "RCDECREC.CPY".                                              
000530                                                                          
000540        PROCEDURE DIVISION USING EVT-EVENT-RECORD                         
000550                                 WS-STATE-TABLE-AREA                      
000560                                 DEC-DECISION-RECORD                      
000570                                 WS-WORKFLOW-RESULT.                      
000580*          ONE EVENT PER CALL.  RCDECMN CALLS US ONCE FOR EVERY KI        
000590*          'R' EVENT THAT PASSES 1100-VALIDATE-EVENT AND THE              
000600*          GOVERNANCE CHECK -- THIS PROGRAM NEVER SEES AN INVALID         
000610*          OR UNGOVERNED EVENT.                                           
000620        0000-MAIN-CONTROL SECTION.                                        
000630        0000-MAIN-CONTROL-PARA.                                           
000640            MOVE 'N' TO WF-CACHE-HIT-FLAG.                                
000650            MOVE 'N' TO WF-FAILED-FLAG.                                   
000660            MOVE SPACES TO WF-FAIL-CATEGORY.                              
000670            PERFORM 1000-CHECK-IDEMPOTENCY.                               
000680            IF NOT WF-CACHE-HIT                                           
000690                PERFORM 2000-RUN-PIPELINE                                 
000700            END-IF.                                                       
000710            GOBACK.                                                       
000720                                                                          
000730*          REQ 6201 -- A CACHE HIT MUST STILL EMIT THE POLICY RESU        
000740*          THAT THE ORIGINAL RUN WOULD HAVE SET, NOT A BLANKET PAS        
000750*          A SENSITIVE-CATEGORY REPLAY THAT REPORTED PASS WOULD MA        
000760*          THE ORIGINAL POLICY FAILURE FROM ANYONE READING THE REP        
000770*          EVT-CATEGORY ARRIVES BY LINKAGE ON EVERY CALL REGARDLES        
000780*          CACHE STATE, SO 1050-DERIVE-POLICY-RESULT CAN RE-DERIVE        
000790*          HERE AT NO COST RATHER THAN TRUSTING A HARD-CODED VALUE        
000800        1000-CHECK-IDEMPOTENCY SECTION.                                   
000810        1000-CHECK-IDEMPOTENCY-PARA.                                      
000820            MOVE 'N' TO WS-FOUND-IN-STATE.                                
000830            SET STA-IX TO 1.                                              
000840            SEARCH WS-STATE-ENTRY                                         
000850                AT END                                                    
000860                    CONTINUE                                              
000870                WHEN WS-STATE-ENTRY-ID (STA-IX) = EVT-EVENT-ID            
000880                    MOVE 'Y' TO WS-FOUND-IN-STATE                         
000890                    MOVE STA-IX TO WS-FOUND-IX                            
000900            END-SEARCH.                                                   
000910            IF WS-STATE-ENTRY-FOUND                                       
000920                MOVE 'Y' TO WF-CACHE-HIT-FLAG                             
000930                MOVE EVT-EVENT-ID TO DEC-EVENT-ID                         
000940                MOVE EVT-TENANT-ID TO DEC-TENANT-ID                       
000950                MOVE EVT-KIND TO DEC-KIND                                 
000960                MOVE WS-STATE-ENTRY-SCORE (WS-FOUND-IX)                   
000970                    TO DEC-RISK-SCORE                                     
000980                PERFORM 1050-DERIVE-POLICY-RESULT                         
000990                MOVE WS-POLICY-RESULT TO DEC-POLICY-RESULT                
001000                MOVE 'OK' TO DEC-GUARD-RESULT                             
001010                MOVE WS-STATE-ENTRY-FINAL (WS-FOUND-IX)                   
001020                    TO DEC-FINAL                                          
001030                MOVE 'N' TO DEC-APPROVAL-REQ                              
001040                MOVE WS-STATE-ENTRY-TRAIL (WS-FOUND-IX)                   
001050                    TO DEC-TRAIL-COUNT                                    
001060            END-IF.                                                       
001070                                                                          
001080*          SHARED BY THE CACHE-HIT PATH ABOVE AND THE LIVE PIPELIN        
001090*          2200-STEP-POLICY-VALIDATION BELOW SO THE TWO CAN NEVER         
001100*          DISAGREE ON WHAT "SENSITIVE" MEANS.                            
001110        1050-DERIVE-POLICY-RESULT SECTION.                                
001120        1050-DERIVE-POLICY-RESULT-PARA.                                   
001130            MOVE EVT-CATEGORY TO WS-CAT-UPPER.                            
001140            INSPECT WS-CAT-UPPER CONVERTING                               
001150                'abcdefghijklmnopqrstuvwxyz'                              
001160                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
001170            IF WS-CAT-UPPER (1:9) = 'SENSITIVE'                           
001180                MOVE 'FAIL' TO WS-POLICY-RESULT                           
001190            ELSE                                                          
001200                MOVE 'PASS' TO WS-POLICY-RESULT                           
001210            END-IF.                                                       
001220                                                                          
001230*          THE LIVE PATH -- NO PRIOR STATE-STORE ENTRY WAS FOUND F        
001240*          THIS EVENT-ID, SO IT HAS NOT RUN BEFORE THIS BATCH.  TH        
001250*          FIVE STEPS BELOW MATCH THE NODE NAMES THE ORIGINAL ONLI        
001260*          RISK ENGINE USED, KEPT HERE SO THE AUDIT TRAIL LOOKS TH        
001270*          SAME WHETHER AN EVENT WAS DECIDED ONLINE OR IN THIS BAT        
001280*          CATCH-UP RUN.  DEC-TRAIL-COUNT IS BUMPED ONCE PER STEP         
001290*          A PARTIAL RUN (ABENDED MID-PIPELINE) CAN BE SPOTTED LAT        
001300*          BY A TRAIL COUNT SHORT OF FIVE.                                
001310        2000-RUN-PIPELINE SECTION.                                        
001320        2000-RUN-PIPELINE-PARA.                                           
001330            MOVE EVT-EVENT-ID TO DEC-EVENT-ID.                            
001340            MOVE EVT-TENANT-ID TO DEC-TENANT-ID.                          
001350            MOVE EVT-KIND TO DEC-KIND.                                    
001360            MOVE 'N' TO DEC-APPROVAL-REQ.                                 
001370            MOVE ZERO TO DEC-TRAIL-COUNT.                                 
001380            PERFORM 2100-STEP-RETRIEVAL.                                  
001390            PERFORM 2200-STEP-POLICY-VALIDATION.                          
001400            PERFORM 2300-STEP-RISK-SCORING.                               
001410            PERFORM 2400-STEP-GUARDRAILS.                                 
001420            PERFORM 2500-STEP-DECISION.                                   
001430                                                                          
001440*          RETRIEVAL STEP -- IN THE ONLINE ENGINE THIS STEP PULLED        
001450*          THE CASE FILE AND PRIOR HISTORY FOR THE SUBJECT OF THE         
001460*          EVENT.  THIS BATCH RUNS AGAINST A FLAT EVENTS-IN FILE          
001470*          WHERE THAT CONTEXT IS ALREADY PRESENT ON THE RECORD, SO        
001480*          THE STEP HAS NOTHING LEFT TO FETCH -- IT IS KEPT AS A          
001490*          NO-OP STAGE SOLELY SO THE AUDIT TRAIL HAS A RETRIEVAL          
001500*          ENTRY MATCHING THE ONLINE PIPELINE'S FIVE NODES.               
001510        2100-STEP-RETRIEVAL SECTION.                                      
001520        2100-STEP-RETRIEVAL-PARA.                                         
001530            MOVE SPACES TO AUD-AUDIT-RECORD.                              
001540            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
001550            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
001560            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
001570            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
001580            MOVE 'RETRIEVAL'             TO AUD-NODE.                     
001590            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
001600            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
001610            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
001620            ADD 1 TO DEC-TRAIL-COUNT.                                     
001630                                                                          
001640*          POLICY VALIDATION STEP -- A SENSITIVE-CATEGORY EVENT IS        
001650*          ONE THE COMPLIANCE OFFICE HAS FLAGGED AS NEEDING A HUMA        
001660*          LOOK NO MATTER WHAT THE RISK SCORE SAYS, SO THE POLICY         
001670*          RESULT IS DECIDED HERE PURELY OFF EVT-CATEGORY, AHEAD O        
001680*          AND INDEPENDENT OF THE SCORING STEP BELOW.  A FAIL HERE        
001690*          DOES NOT STOP THE PIPELINE -- IT IS COMBINED WITH THE          
001700*          SCORE AT 2500-STEP-DECISION TO FORCE REQUIRE_APPROVAL.         
001710        2200-STEP-POLICY-VALIDATION SECTION.                              
001720        2200-STEP-POLICY-VALIDATION-PARA.                                 
001730            PERFORM 1050-DERIVE-POLICY-RESULT.                            
001740            MOVE WS-POLICY-RESULT TO DEC-POLICY-RESULT.                   
001750            MOVE SPACES TO AUD-AUDIT-RECORD.                              
001760            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
001770            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
001780            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
001790            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
001800            MOVE 'POLICY_VALIDATION'     TO AUD-NODE.                     
001810            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
001820            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
001830            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
001840            ADD 1 TO DEC-TRAIL-COUNT.                                     
001850                                                                          
001860*          RISK SCORING STEP -- THE RULES BELOW ARE THE DECISION          
001870*          ENGINE'S SCORING TABLE, COLLAPSED TO THE THREE EVENT-TY        
001880*          BUCKETS THE CASE-FEED ACTUALLY SENDS US (HIGH-RISK,            
001890*          LOW-RISK, AND EVERYTHING ELSE).  THE "EVERYTHING ELSE"         
001900*          BUCKET IS DELIBERATELY SCORED BELOW THE 70 APPROVAL            
001910*          THRESHOLD AT 2500-STEP-DECISION SO AN UNRECOGNIZED EVEN        
001920*          TYPE DOES NOT AUTOMATICALLY FORCE A HUMAN REVIEW.              
001930        2300-STEP-RISK-SCORING SECTION.                                   
001940        2300-STEP-RISK-SCORING-PARA.                                      
001950            MOVE EVT-EVENT-TYPE TO WS-TYPE-UPPER.                         
001960            INSPECT WS-TYPE-UPPER CONVERTING                              
001970                'abcdefghijklmnopqrstuvwxyz_'                             
001980                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ-'.                         
001990            EVALUATE WS-TYPE-UPPER (1:10)                                 
002000                WHEN 'HIGH-RISK '                                         
002010                    MOVE 85.0 TO WS-COMPUTED-SCORE                        
002020                WHEN 'LOW-RISK  '                                         
002030                    MOVE 15.0 TO WS-COMPUTED-SCORE                        
002040                WHEN OTHER                                                
002050                    MOVE 30.0 TO WS-COMPUTED-SCORE                        
002060            END-EVALUATE.                                                 
002070            MOVE WS-COMPUTED-SCORE TO DEC-RISK-SCORE.                     
002080            MOVE SPACES TO AUD-AUDIT-RECORD.                              
002090            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
002100            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
002110            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
002120            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
002130            MOVE 'RISK_SCORING'          TO AUD-NODE.                     
002140            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
002150            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
002160            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
002170            ADD 1 TO DEC-TRAIL-COUNT.                                     
002180                                                                          
002190*          GUARDRAILS STEP -- THE ONLINE ENGINE RUNS CONTENT AND          
002200*          RATE-LIMIT GUARDRAILS HERE AGAINST THE LIVE CASE SYSTEM        
002210*          NEITHER APPLIES TO A BATCH REPLAY OF ALREADY-SUBMITTED         
002220*          EVENTS, SO THE STEP JUST RECORDS OK AND MOVES ON -- BUT        
002230*          IT STAYS IN THE TRAIL SO DEC-TRAIL-COUNT REACHES FIVE O        
002240*          A CLEAN RUN, THE SAME AS THE ONLINE PATH.                      
002250        2400-STEP-GUARDRAILS SECTION.                                     
002260        2400-STEP-GUARDRAILS-PARA.                                        
002270            MOVE 'OK' TO DEC-GUARD-RESULT.                                
002280            MOVE SPACES TO AUD-AUDIT-RECORD.                              
002290            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
002300            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
002310            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
002320            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
002330            MOVE 'GUARDRAILS'            TO AUD-NODE.                     
002340            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
002350            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
002360            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
002370            ADD 1 TO DEC-TRAIL-COUNT.                                     
002380                                                                          
002390*          DECISION STEP -- EITHER A FAILED POLICY CHECK OR A SCOR        
002400*          OF 70 OR ABOVE SENDS THE EVENT TO A HUMAN.  70 IS THE          
002410*          SAME CUTOFF THE ONLINE ENGINE USES AND IS NOT DRIVEN OF        
002420*          A PARAMETER FILE -- CHANGING IT IS A PROGRAM CHANGE, ON        
002430*          PURPOSE, SO IT GOES THROUGH THE SAME CHANGE-LOG DISCIPL        
002440*          AS EVERYTHING ELSE IN THIS PROGRAM.                            
002450        2500-STEP-DECISION SECTION.                                       
002460        2500-STEP-DECISION-PARA.                                          
002470            IF DEC-POLICY-FAILED                                          
002480                MOVE 'REQUIRE_APPROVAL' TO DEC-FINAL                      
002490            ELSE                                                          
002500                IF DEC-RISK-SCORE >= 70.0                                 
002510                    MOVE 'REQUIRE_APPROVAL' TO DEC-FINAL                  
002520                ELSE                                                      
002530                    MOVE 'APPROVED' TO DEC-FINAL                          
002540                END-IF                                                    
002550            END-IF.                                                       
002560            MOVE SPACES TO AUD-AUDIT-RECORD.                              
002570            MOVE EVT-EVENT-ID TO AUD-EVENT-ID.                            
002580            MOVE EVT-TENANT-ID TO AUD-TENANT-ID.                          
002590            MOVE EVT-CORR-ID TO AUD-CORR-ID.                              
002600            MOVE 'NODE_COMPLETED'        TO AUD-ACTION.                   
002610            MOVE 'DECISION'              TO AUD-NODE.                     
002620            MOVE 'event   '              TO AUD-RESOURCE-TYPE.            
002630            MOVE EVT-EVENT-ID            TO AUD-RESOURCE-ID.              
002640            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
002650            ADD 1 TO DEC-TRAIL-COUNT.                                     
