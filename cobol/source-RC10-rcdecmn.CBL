000010       IDENTIFICATION DIVISION.                                           
000020        PROGRAM-ID.  RCDECMN.                                             
000030        AUTHOR.      R F HALVERSEN.                                       
000040        INSTALLATION. RISK AND COMPLIANCE SYSTEMS.                        
000050        DATE-WRITTEN. 1985-03-11.                                         
000060        DATE-COMPILED.                                                    
000070        SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.           
000080*      ***********************************************************        
000090*       RCDECMN -- RISK/COMPLIANCE EVENT DECISION ENGINE, MAIN            
000100*       BATCH DRIVER.                                                     
000110*                                                                         
000120*       READS EVENTS-IN ONE RECORD AT A TIME, EDITS EACH EVENT,           
000130*       RUNS THE GOVERNANCE REGISTRY CHECK ONCE PER EVENT KIND,           
000140*       DISPATCHES VALID EVENTS TO THE RISK OR COMPLIANCE DECISION        
000150*       WORKFLOW, AND DRIVES THE END-OF-RUN METRICS REPORT.               
000160*      ***********************************************************        
000170*       CHANGE LOG                                                        
000180*       ----------                                                        
000190*       1998-11-04  RFH  REQ 4410  ORIGINAL PROGRAM -- EVENT EDIT         
000200*                                  AND DISPATCH SKELETON.                 
000210*       1999-01-20  RFH  REQ 4460  ADDED STATE-STORE TABLE LOAD AN        
000220*                                  IDEMPOTENCY PASS-THROUGH TO THE        
000230*                                  WORKFLOW SUBPROGRAMS.                  
000240*       1999-02-19  RFH  REQ 4477  Y2K REVIEW OF RUN-DATE HANDLING        
000250*                                  WS-RUN-DATE-YMD IS ALREADY CCYY        
000260*       2001-06-08  LDM  REQ 5102  ADDED COMPLIANCE WORKFLOW DISPA        
000270*                                  AND REGULATORY-FLAG PASS-THROUG        
000280*       2003-04-22  PDQ  REQ 5588  ADDED GOVERNANCE REGISTRY CHECK        
000290*                                  ONCE-PER-KIND, AHEAD OF DISPATC        
000300*       2006-09-11  PDQ  REQ 6120  FAILURE COUNTERS NOW PASSED TO         
000310*                                  RCMETRPT AS A SINGLE LINKAGE AR        
000320*       2009-07-14  PDQ  REQ 6134  ADDED 1150-VALIDATE-STATUS -- E        
000330*                                  LIFECYCLE STATUS WAS BEING ACCE        
000340*                                  AS SUPPLIED WITH NO CHECK THAT         
000350*                                  IS A LEGAL STARTING POINT.             
000360*       2012-03-15  TKN  REQ 6201  MODEL TABLE LOAD NOW LOGS A            
000370*                                  MODEL_REGISTERED AUDIT ROW THE         
000380*                                  MOMENT A MODEL FIRST SHOWS UP          
000390*                                  REGISTERED.  RISK_THRESHOLD REJ        
000400*                                  REASON NOW NAMES THE SCORE THAT        
000410*                                  FAILED, NOT JUST THE RULE NAME.        
000420*      ***********************************************************        
000430        ENVIRONMENT DIVISION.                                             
000440        CONFIGURATION SECTION.                                            
000450        SOURCE-COMPUTER. BRANDXY.                                         
000460        OBJECT-COMPUTER. BRANDXY.                                         
000470        SPECIAL-NAMES.                                                    
000480            C01 IS TOP-OF-FORM.                                           
000490        INPUT-OUTPUT SECTION.                                             
000500        FILE-CONTROL.                                                     
000510            SELECT EVENTS-IN            ASSIGN TO EVENTSIN                
000520                ORGANIZATION IS SEQUENTIAL.                               
000530            SELECT MODELS-IN            ASSIGN TO MODELSIN                
000540                ORGANIZATION IS SEQUENTIAL.                               
000550            SELECT PROMPTS-IN           ASSIGN TO PROMPTSIN               
000560                ORGANIZATION IS SEQUENTIAL.                               
000570            SELECT STATE-IN             ASSIGN TO STATEIN                 
000580                ORGANIZATION IS SEQUENTIAL.                               
000590            SELECT DECISIONS-OUT        ASSIGN TO DECISNOUT               
000600                ORGANIZATION IS SEQUENTIAL.                               
000610            SELECT STATE-OUT            ASSIGN TO STATEOUT                
000620                ORGANIZATION IS SEQUENTIAL.                               
000630            SELECT REJECTS-OUT          ASSIGN TO REJECTOUT               
000640                ORGANIZATION IS SEQUENTIAL.                               
000650                                                                          
000660        DATA DIVISION.                                                    
000670        FILE SECTION.                                                     
000680        FD  EVENTS-IN                                                     
000690            LABEL RECORDS ARE STANDARD.                                   
000700        COPY "RCEVTREC.CPY".                                              
000710                                                                          
000720        FD  MODELS-IN                                                     
000730            LABEL RECORDS ARE STANDARD.                                   
000740        COPY "RCMDLREC.CPY".                                              
000750                                                                          
000760        FD  PROMPTS-IN                                                    
000770            LABEL RECORDS ARE STANDARD.                                   
000780        COPY "RCPRMREC.CPY".                                              
000790                                                                          
000800        FD  STATE-IN                                                      
000810            LABEL RECORDS ARE STANDARD.                                   
000820        COPY "RCSTAREC.CPY".                                              
000830                                                                          
000840        FD  DECISIONS-OUT                                                 
000850            LABEL RECORDS ARE STANDARD.                                   
000860        COPY "RCDECREC.CPY".                                              
000870                                                                          
000880        FD  STATE-OUT                                                     
000890            LABEL RECORDS ARE STANDARD.                                   
000900        01  STO-STATE-RECORD.                                             
000910            05  STO-EVENT-ID            PIC X(12).                        
000920            05  STO-FINAL               PIC X(16).                        
000930            05  STO-RISK-SCORE          PIC S9(3)V9                       
000940                                        SIGN IS LEADING SEPARATE.         
000950            05  STO-TRAIL-COUNT         PIC 9(02).                        
000960            05  FILLER                  PIC X(25).                        
000970                                                                          
000980        FD  REJECTS-OUT                                                   
000990            LABEL RECORDS ARE STANDARD.                                   
001000        01  REJ-REJECT-RECORD.                                            
001010            05  REJ-EVENT-DATA          PIC X(150).                       
001020            05  REJ-FAILURE-CATEGORY    PIC X(17).                        
001030            05  REJ-REASON-TEXT         PIC X(40).                        
001040            05  FILLER                  PIC X(03).                        
001050                                                                          
001060        WORKING-STORAGE SECTION.                                          
001070*      =======================*                                           
001080        77  FILLER        PIC X(20) VALUE '* RC10 W-S START *'.           
001090                                                                          
001100        COPY "RCWORKAR.CPY".                                              
001110        COPY "RCGOVLNK.CPY".                                              
001120        COPY "RCWFLNK.CPY".                                               
001130        COPY "RCMETLNK.CPY".                                              
001140        COPY "RCAUDREC.CPY".                                              
001150                                                                          
001160*      ----------- END-OF-FILE SWITCHES --------------------------        
001170        01  WS-EVENTS-EOF-STATUS        PIC X     VALUE 'N'.              
001180            88  WS-EVENTS-EOF                VALUE 'Y'.                   
001190        01  WS-MODELS-EOF-STATUS        PIC X     VALUE 'N'.              
001200            88  WS-MODELS-EOF                VALUE 'Y'.                   
001210        01  WS-PROMPTS-EOF-STATUS       PIC X     VALUE 'N'.              
001220            88  WS-PROMPTS-EOF                VALUE 'Y'.                  
001230        01  WS-STATE-EOF-STATUS         PIC X     VALUE 'N'.              
001240            88  WS-STATE-EOF                  VALUE 'Y'.                  
001250                                                                          
001260*      ----------- GOVERNANCE-CHECKED-THIS-RUN SWITCHES ----------        
001270        01  WS-RISK-GOV-CHECKED         PIC X     VALUE 'N'.              
001280        01  WS-RISK-GOV-RESULT          PIC X     VALUE ' '.              
001290        01  WS-COMPL-GOV-CHECKED        PIC X     VALUE 'N'.              
001300        01  WS-COMPL-GOV-RESULT         PIC X     VALUE ' '.              
001310        01  WS-REGISTRY-FILE-EMPTY      PIC X     VALUE 'N'.              
001320            88  WS-NO-REGISTRY-SUPPLIED      VALUE 'Y'.                   
001330                                                                          
001340*      ----------- VALIDATION / DISPATCH WORK AREAS --------------        
001350        01  WS-VALID-EVENT-FLAG         PIC X     VALUE 'Y'.              
001360            88  WS-EVENT-IS-VALID             VALUE 'Y'.                  
001370        01  WS-REJECT-CATEGORY          PIC X(17) VALUE SPACES.           
001380        01  WS-REJECT-REASON            PIC X(40) VALUE SPACES.           
001390        01  WS-TRIM-SUB                 PIC 9(03) COMP.                   
001400        01  WS-TRIM-LEN                 PIC 9(03) COMP.                   
001410        01  WS-SCORE-NUMERIC            PIC S9(3)V99.                     
001420        01  WS-SCORE-EDIT                PIC -999.99.                     
001430                                                                          
001440        PROCEDURE DIVISION.                                               
001450        0000-MAIN-CONTROL SECTION.                                        
001460        0000-MAIN-CONTROL-PARA.                                           
001470            PERFORM 0010-INITIALIZE.                                      
001480            PERFORM 1000-PROCESS-ONE-EVENT                                
001490                THRU 1000-PROCESS-EVENT-EXIT                              
001500                UNTIL WS-EVENTS-EOF.                                      
001510            PERFORM 9000-FINAL.                                           
001520            STOP RUN.                                                     
001530                                                                          
001540*          ONE-TIME SETUP FOR THE RUN.  THE THREE REGISTRY/STATE T        
001550*          (MODEL, PROMPT, STATE) ARE ALL LOADED INTO WORKING STOR        
001560*          BEFORE THE FIRST EVENT IS READ BECAUSE GOVERNANCE CHECK        
001570*          AND IDEMPOTENCY LOOKUPS BOTH NEED RANDOM ACCESS TO THEM        
001580*          THE INPUT FEEDS THEMSELVES ARE SEQUENTIAL AND GET NO SE        
001590*          PASS.  MET-RUN-ID IS HARD-CODED FOR NOW; A FUTURE REQUE        
001600*          MAY PULL IT FROM JCL PARM INSTEAD.                             
001610        0010-INITIALIZE SECTION.                                          
001620        0010-INITIALIZE-PARA.                                             
001630            OPEN INPUT  EVENTS-IN                                         
001640                        MODELS-IN                                         
001650                        PROMPTS-IN                                        
001660                        STATE-IN                                          
001670                 OUTPUT DECISIONS-OUT                                     
001680                        STATE-OUT                                         
001690                        REJECTS-OUT.                                      
001700            MOVE ZERO TO MET-EVENTS-READ MET-EVENTS-VALID                 
001710                         MET-EVENTS-REJECTED MET-RISK-EXEC                
001720                         MET-RISK-APPROVED MET-RISK-REQ-APPROVAL          
001730                         MET-COMPL-EXEC MET-COMPL-APPROVED                
001740                         MET-COMPL-REQ-APPROVAL                           
001750                         MET-FAIL-VALIDATION MET-FAIL-WORKFLOW            
001760                         MET-FAIL-GOVERNANCE.                             
001770            MOVE 'RUN0001 ' TO MET-RUN-ID.                                
001780            PERFORM 0100-LOAD-MODEL-TABLE.                                
001790            PERFORM 0150-LOAD-PROMPT-TABLE.                               
001800            PERFORM 0200-LOAD-STATE-TABLE.                                
001810            PERFORM 0800-READ-EVENT.                                      
001820                                                                          
001830*          LOADS THE ENTIRE MODEL REGISTRY FEED INTO THE WS-MODEL-        
001840*          ENTRY TABLE (RCGOVLNK.CPY) SO RCGOVCHK CAN SEARCH IT BY        
001850*          NAME WITHOUT RE-READING MODELS-IN FOR EVERY EVENT.  AN         
001860*          EMPTY FEED IS NOT AN ERROR IN ITSELF -- REQ 5588 TREATS        
001870*          MISSING REGISTRY AS "NO GOVERNANCE REQUIRED THIS RUN"          
001880*          RATHER THAN ABENDING THE JOB, WHICH IS WHY                     
001890*          WS-REGISTRY-FILE-EMPTY IS SET HERE INSTEAD OF FAILING.         
001900        0100-LOAD-MODEL-TABLE SECTION.                                    
001910        0100-LOAD-MODEL-TABLE-PARA.                                       
001920            MOVE ZERO TO WS-MODEL-COUNT.                                  
001930            READ MODELS-IN                                                
001940                AT END MOVE 'Y' TO WS-MODELS-EOF-STATUS.                  
001950            PERFORM 0110-LOAD-ONE-MODEL                                   
001960                THRU 0110-LOAD-ONE-MODEL-EXIT                             
001970                UNTIL WS-MODELS-EOF.                                      
001980            IF WS-MODEL-COUNT = ZERO                                      
001990                MOVE 'Y' TO WS-REGISTRY-FILE-EMPTY.                       
002000                                                                          
002010*          REQ 6201 -- THE REGISTRY FEED CARRIES ONE ROW PER STATU        
002020*          CHANGE AGAINST A MODEL NAME, OLDEST FIRST, SO A ROW STA        
002030*          REGISTERED (RATHER THAN APPROVED) IS THE MOMENT THE MOD        
002040*          WAS FIRST REGISTERED -- NOT YET CLEARED FOR USE.  EACH         
002050*          ROW GETS ITS OWN MODEL_REGISTERED AUDIT ENTRY BELOW, TH        
002060*          SAME WAY A GOVERNANCE VIOLATION GETS ITS OWN ENTRY IN          
002070*          RCGOVCHK -- THIS IS A REGISTRY EVENT, NOT A PER-EVENT O        
002080*          SO THE TENANT/CORR-ID FIELDS ARE LEFT BLANK.                   
002090        0110-LOAD-ONE-MODEL SECTION.                                      
002100        0110-LOAD-ONE-MODEL-PARA.                                         
002110            SET MDL-IX TO 1.                                              
002120            SEARCH WS-MODEL-ENTRY                                         
002130                AT END                                                    
002140                    ADD 1 TO WS-MODEL-COUNT                               
002150                    SET MDL-IX TO WS-MODEL-COUNT                          
002160                    MOVE MDL-NAME TO WS-MODEL-ENTRY-NAME (MDL-IX)         
002170                    MOVE MDL-STATUS                                       
002180                        TO WS-MODEL-ENTRY-STATUS (MDL-IX)                 
002190                WHEN WS-MODEL-ENTRY-NAME (MDL-IX) = MDL-NAME              
002200                    MOVE MDL-STATUS                                       
002210                        TO WS-MODEL-ENTRY-STATUS (MDL-IX)                 
002220            END-SEARCH.                                                   
002230            IF MDL-IS-REGISTERED                                          
002240                PERFORM 0120-WRITE-MODEL-REGISTERED                       
002250            END-IF.                                                       
002260*          REQ 6201 -- FEED INTEGRITY CHECK.  EVERY MODEL NAME THE        
002270*          SHOP REGISTERS FOLLOWS THE "<WORKFLOW>-MODEL" CONVENTIO        
002280*          (RISK-MODEL, COMPLIANCE-MODEL).  RCWORKAR'S STEM/SUFFIX        
002290*          SPLIT OF THE NAME LETS US CATCH A MISTYPED OR RETIRED          
002300*          ENTRY IN THE FEED BEFORE IT CAUSES A SILENT MISMATCH           
002310*          DOWN IN RCGOVCHK'S REGISTRY SEARCH.                            
002320            MOVE MDL-NAME TO WS-REG-NAME-FULL.                            
002330            IF WS-REG-NAME-STEM (1:5) NOT = 'RISK-'                       
002340                AND WS-REG-NAME-STEM (1:11) NOT = 'COMPLIANCE-'           
002350                DISPLAY 'RCDECMN -- UNRECOGNIZED MODEL NAME STEM '        
002360                    MDL-NAME                                              
002370            END-IF.                                                       
002380            READ MODELS-IN                                                
002390                AT END MOVE 'Y' TO WS-MODELS-EOF-STATUS                   
002400            END-READ.                                                     
002410        0110-LOAD-ONE-MODEL-EXIT.                                         
002420            EXIT.                                                         
002430                                                                          
002440        0120-WRITE-MODEL-REGISTERED SECTION.                              
002450        0120-WRITE-MODEL-REGISTERED-PARA.                                 
002460            MOVE SPACES TO AUD-AUDIT-RECORD.                              
002470            MOVE 'MODEL_REGISTERED'       TO AUD-ACTION.                  
002480            MOVE SPACES                   TO AUD-NODE.                    
002490            MOVE 'model   '                TO AUD-RESOURCE-TYPE.          
002500            MOVE MDL-NAME                 TO AUD-RESOURCE-ID.             
002510            MOVE 'REGISTERED'             TO AUD-REASON.                  
002520            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
002530                                                                          
002540*          SAME SHAPE AS 0100-LOAD-MODEL-TABLE ABOVE, FOR THE PROM        
002550*          REGISTRY FEED.  KEPT AS ITS OWN PARAGRAPH RATHER THAN          
002560*          SHARING CODE WITH THE MODEL LOADER BECAUSE THE TWO             
002570*          REGISTRIES HAVE DIVERGED OVER THE YEARS (SEPARATE RECOR        
002580*          LAYOUTS, SEPARATE FEEDS) AND A COMMON ROUTINE WOULD JUS        
002590*          ADD INDIRECTION FOR NO REAL SAVINGS.                           
002600        0150-LOAD-PROMPT-TABLE SECTION.                                   
002610        0150-LOAD-PROMPT-TABLE-PARA.                                      
002620            MOVE ZERO TO WS-PROMPT-COUNT.                                 
002630            READ PROMPTS-IN                                               
002640                AT END MOVE 'Y' TO WS-PROMPTS-EOF-STATUS.                 
002650            PERFORM 0160-LOAD-ONE-PROMPT                                  
002660                THRU 0160-LOAD-ONE-PROMPT-EXIT                            
002670                UNTIL WS-PROMPTS-EOF.                                     
002680                                                                          
002690        0160-LOAD-ONE-PROMPT SECTION.                                     
002700        0160-LOAD-ONE-PROMPT-PARA.                                        
002710            SET PRM-IX TO 1.                                              
002720            SEARCH WS-PROMPT-ENTRY                                        
002730                AT END                                                    
002740                    ADD 1 TO WS-PROMPT-COUNT                              
002750                    SET PRM-IX TO WS-PROMPT-COUNT                         
002760                    MOVE PRM-NAME TO WS-PROMPT-ENTRY-NAME (PRM-IX)        
002770                    MOVE PRM-STATUS                                       
002780                        TO WS-PROMPT-ENTRY-STATUS (PRM-IX)                
002790                WHEN WS-PROMPT-ENTRY-NAME (PRM-IX) = PRM-NAME             
002800                    MOVE PRM-STATUS                                       
002810                        TO WS-PROMPT-ENTRY-STATUS (PRM-IX)                
002820            END-SEARCH.                                                   
002830*          REQ 6201 -- SAME FEED INTEGRITY CHECK AS THE MODEL TABL        
002840*          LOAD ABOVE, APPLIED TO THE PROMPT REGISTRY NAMES.              
002850            MOVE PRM-NAME TO WS-REG-NAME-FULL.                            
002860            IF WS-REG-NAME-STEM (1:5) NOT = 'RISK-'                       
002870                AND WS-REG-NAME-STEM (1:11) NOT = 'COMPLIANCE-'           
002880                DISPLAY 'RCDECMN -- BAD PROMPT STEM ' PRM-NAME            
002890            END-IF.                                                       
002900            READ PROMPTS-IN                                               
002910                AT END MOVE 'Y' TO WS-PROMPTS-EOF-STATUS                  
002920            END-READ.                                                     
002930        0160-LOAD-ONE-PROMPT-EXIT.                                        
002940            EXIT.                                                         
002950                                                                          
002960*          REQ 4460 -- LOADS YESTERDAY'S STATE-OUT (TODAY'S STATE-        
002970*          SO A REPLAYED EVENT-ID CAN BE RECOGNIZED BY THE WORKFLO        
002980*          SUBPROGRAMS' IDEMPOTENCY CHECK WITHOUT EITHER WORKFLOW         
002990*          HAVING TO OPEN A FILE OF ITS OWN -- THE WHOLE TABLE            
003000*          TRAVELS DOWN VIA LINKAGE ON EVERY CALL TO RCRISKWF OR          
003010*          RCCMPLWF.                                                      
003020        0200-LOAD-STATE-TABLE SECTION.                                    
003030        0200-LOAD-STATE-TABLE-PARA.                                       
003040            MOVE ZERO TO WS-STATE-COUNT.                                  
003050            READ STATE-IN                                                 
003060                AT END MOVE 'Y' TO WS-STATE-EOF-STATUS.                   
003070            PERFORM 0210-LOAD-ONE-STATE                                   
003080                THRU 0210-LOAD-ONE-STATE-EXIT                             
003090                UNTIL WS-STATE-EOF.                                       
003100                                                                          
003110*          STATE-IN ARRIVES IN NO PARTICULAR EVENT-ID ORDER (IT IS        
003120*          JUST YESTERDAY'S STATE-OUT, WRITTEN AS DECISIONS WERE          
003130*          RECORDED), SO EACH ROW IS SIMPLY APPENDED TO THE TABLE         
003140*          RATHER THAN MERGED OR SORTED -- THE LOOKUP IN RCRISKWF/        
003150*          RCCMPLWF IS A LINEAR SEARCH BY EVENT-ID REGARDLESS.            
003160        0210-LOAD-ONE-STATE SECTION.                                      
003170        0210-LOAD-ONE-STATE-PARA.                                         
003180            ADD 1 TO WS-STATE-COUNT.                                      
003190            SET STA-IX TO WS-STATE-COUNT.                                 
003200            MOVE STA-EVENT-ID TO WS-STATE-ENTRY-ID (STA-IX).              
003210            MOVE STA-FINAL    TO WS-STATE-ENTRY-FINAL (STA-IX).           
003220            MOVE STA-RISK-SCORE                                           
003230                TO WS-STATE-ENTRY-SCORE (STA-IX).                         
003240            MOVE STA-TRAIL-COUNT                                          
003250                TO WS-STATE-ENTRY-TRAIL (STA-IX).                         
003260            READ STATE-IN                                                 
003270                AT END MOVE 'Y' TO WS-STATE-EOF-STATUS                    
003280            END-READ.                                                     
003290        0210-LOAD-ONE-STATE-EXIT.                                         
003300            EXIT.                                                         
003310                                                                          
003320*          THE READ-AHEAD PARAGRAPH -- CALLED ONCE FROM 0010-             
003330*          INITIALIZE TO PRIME THE LOOP AND AGAIN AT THE BOTTOM OF        
003340*          1000-PROCESS-ONE-EVENT TO FETCH THE NEXT RECORD, SO            
003350*          0000-MAIN-CONTROL'S PERFORM ... UNTIL WS-EVENTS-EOF NEV        
003360*          HAS TO READ FOR ITSELF.  ONLY A SUCCESSFUL READ BUMPS          
003370*          MET-EVENTS-READ -- THE EOF READ ITSELF IS NOT A RECORD.        
003380        0800-READ-EVENT SECTION.                                          
003390        0800-READ-EVENT-PARA.                                             
003400            READ EVENTS-IN                                                
003410                AT END                                                    
003420                    MOVE 'Y' TO WS-EVENTS-EOF-STATUS                      
003430                NOT AT END                                                
003440                    ADD 1 TO MET-EVENTS-READ                              
003450            END-READ.                                                     
003460                                                                          
003470*          THE PER-EVENT CONTROLLER.  VALIDATION, GOVERNANCE, AND         
003480*          WORKFLOW DISPATCH ARE CHAINED WITH NESTED IFs RATHER TH        
003490*          ONE FLAT CONDITION BECAUSE EACH STAGE IS ONLY MEANINGFU        
003500*          IF THE ONE BEFORE IT PASSED -- THERE IS NO POINT RUNNIN        
003510*          A GOVERNANCE CHECK AGAINST AN EVENT THAT FAILED BASIC          
003520*          VALIDATION, NOR DISPATCHING TO A WORKFLOW FOR AN EVENT         
003530*          THE GOVERNANCE CHECK HAS ALREADY TURNED DOWN.                  
003540        1000-PROCESS-ONE-EVENT SECTION.                                   
003550        1000-PROCESS-ONE-EVENT-PARA.                                      
003560            MOVE 'Y' TO WS-VALID-EVENT-FLAG.                              
003570            MOVE SPACES TO WS-REJECT-CATEGORY WS-REJECT-REASON.           
003580            PERFORM 1100-VALIDATE-EVENT.                                  
003590            IF WS-EVENT-IS-VALID                                          
003600                ADD 1 TO MET-EVENTS-VALID                                 
003610                PERFORM 2000-GOVERNANCE-CHECK-KIND                        
003620                IF WS-EVENT-IS-VALID                                      
003630                    PERFORM 2500-DISPATCH-WORKFLOW                        
003640                END-IF                                                    
003650            END-IF.                                                       
003660            IF NOT WS-EVENT-IS-VALID                                      
003670                PERFORM 1800-WRITE-REJECT                                 
003680            END-IF.                                                       
003690            PERFORM 0800-READ-EVENT.                                      
003700        1000-PROCESS-EVENT-EXIT.                                          
003710            EXIT.                                                         
003720                                                                          
003730*          EDITS A SINGLE EVENT AGAINST EVERY RULE IN THE SPEC'S          
003740*          VALIDATOR BEFORE IT IS ALLOWED ANYWHERE NEAR GOVERNANCE        
003750*          A WORKFLOW.  EACH CHECK IS GUARDED BY WS-EVENT-IS-VALID        
003760*          THAT ONCE ONE RULE FAILS, WS-REJECT-CATEGORY AND WS-           
003770*          REJECT-REASON ARE NOT OVERWRITTEN BY A LATER RULE -- TH        
003780*          REJECTS-OUT RECORD ALWAYS NAMES THE FIRST THING WRONG W        
003790*          THE EVENT, IN THE SAME ORDER THE RULES ARE LISTED IN TH        
003800*          SPEC.                                                          
003810        1100-VALIDATE-EVENT SECTION.                                      
003820        1100-VALIDATE-EVENT-PARA.                                         
003830*          TENANT ID MUST BE NON-BLANK AFTER TRIMMING.                    
003840            IF EVT-TENANT-ID = SPACES                                     
003850                MOVE 'N' TO WS-VALID-EVENT-FLAG                           
003860                MOVE 'INVALID_TENANT' TO WS-REJECT-CATEGORY               
003870                MOVE 'tenant_id must not be empty'                        
003880                    TO WS-REJECT-REASON                                   
003890            END-IF.                                                       
003900*          RISK SCORE, WHEN PRESENT, MUST BE 0.00 THRU 100.00 -- T        
003910*          REJECT REASON NAMES THE OFFENDING VALUE, NOT JUST THE R        
003920*          SO THE REJECTS-OUT FILE IS SELF-EXPLANATORY WITHOUT GOI        
003930*          BACK TO THE SOURCE EVENT.                                      
003940            IF WS-EVENT-IS-VALID AND EVT-SCORE-PRESENT                    
003950                MOVE EVT-RISK-SCORE TO WS-SCORE-NUMERIC                   
003960                IF WS-SCORE-NUMERIC < 0 OR WS-SCORE-NUMERIC > 100         
003970                    MOVE 'N' TO WS-VALID-EVENT-FLAG                       
003980                    MOVE 'RISK_THRESHOLD' TO WS-REJECT-CATEGORY           
003990                    MOVE WS-SCORE-NUMERIC TO WS-SCORE-EDIT                
004000                    STRING 'risk score ' DELIMITED BY SIZE                
004010                           WS-SCORE-EDIT DELIMITED BY SIZE                
004020                           ' outside 0 and 100' DELIMITED BY SIZE         
004030                           INTO WS-REJECT-REASON                          
004040                    END-STRING                                            
004050                END-IF                                                    
004060            END-IF.                                                       
004070*          SCHEMA VERSION MUST BE PRESENT -- A BLANK VERSION MEANS        
004080*          THE UPSTREAM FEED PRODUCER DID NOT STAMP ITS SCHEMA            
004090*          REVISION, AND THIS SHOP HAS NO SAFE DEFAULT TO ASSUME.         
004100            IF WS-EVENT-IS-VALID AND EVT-VERSION = SPACES                 
004110                MOVE 'N' TO WS-VALID-EVENT-FLAG                           
004120                MOVE 'VALIDATION_ERROR' TO WS-REJECT-CATEGORY             
004130                MOVE 'version must not be empty'                          
004140                    TO WS-REJECT-REASON                                   
004150            END-IF.                                                       
004160*          METADATA MUST BE WELL-FORMED UNLESS CATEGORY IS BLANK -        
004170*          A CATEGORY OF SPACES MEANS THE EVENT NEVER WENT THROUGH        
004180*          THE UPSTREAM CLASSIFIER, SO THERE IS NO METADATA TO HAV        
004190*          GONE WRONG YET; EVT-METADATA-MALFORMED IS ONLY MEANINGF        
004200*          ONCE A CATEGORY HAS BEEN ASSIGNED.                             
004210            IF WS-EVENT-IS-VALID                                          
004220                IF EVT-CATEGORY NOT = SPACES                              
004230                    AND EVT-METADATA-MALFORMED                            
004240                    MOVE 'N' TO WS-VALID-EVENT-FLAG                       
004250                    MOVE 'INVALID_METADATA' TO WS-REJECT-CATEGORY         
004260                    MOVE 'metadata must be JSON-serializable'             
004270                        TO WS-REJECT-REASON                               
004280                END-IF                                                    
004290            END-IF.                                                       
004300            IF WS-EVENT-IS-VALID                                          
004310                PERFORM 1150-VALIDATE-STATUS                              
004320            END-IF.                                                       
004330            IF NOT WS-EVENT-IS-VALID                                      
004340                ADD 1 TO MET-FAIL-VALIDATION                              
004350            END-IF.                                                       
004360                                                                          
004370*          REQ 6134 -- LIFECYCLE STATUS TRANSITION CHECK.  AN EVEN        
004380*          ARRIVING ON EVENTS-IN MAY ONLY BE RECEIVED OR CREATED -        
004390*          THOSE ARE THE ONLY STATUSES THIS RUN IS ALLOWED TO ADVA        
004400*          TO VALIDATED.  A TERMINAL STATUS (APPROVED/REJECTED/           
004410*          FAILED) OR ONE ALREADY MID-PIPELINE (VALIDATED/                
004420*          PROCESSING) MEANS THE EVENT IS TRYING TO SKIP OR REPEAT        
004430*          STAGE, AND AN UNRECOGNIZED VALUE IS EQUALLY ILLEGAL.  E        
004440*          STATUS ITSELF IS NEVER REWRITTEN HERE -- EVENTS-IN IS          
004450*          INPUT ONLY -- SO A REJECTED EVENT'S STATUS IS UNCHANGED        
004460        1150-VALIDATE-STATUS SECTION.                                     
004470        1150-VALIDATE-STATUS-PARA.                                        
004480            IF NOT EVT-STATUS-RECEIVED AND NOT EVT-STATUS-CREATED         
004490                MOVE 'N' TO WS-VALID-EVENT-FLAG                           
004500                MOVE 'VALIDATION_ERROR' TO WS-REJECT-CATEGORY             
004510                STRING 'STATUS ' DELIMITED BY SIZE                        
004520                       EVT-STATUS DELIMITED BY SIZE                       
004530                       ' INVALID FOR VALIDATED' DELIMITED BY SIZE         
004540                       INTO WS-REJECT-REASON                              
004550                END-STRING                                                
004560            END-IF.                                                       
004570                                                                          
004580*          WRITES THE ORIGINAL EVENT IMAGE PLUS WHATEVER CATEGORY/        
004590*          REASON THE FAILING CHECK LEFT BEHIND.  MOVING THE FULL         
004600*          EVT-EVENT-RECORD RATHER THAN JUST THE KEY FIELDS LETS          
004610*          WHOEVER WORKS THE REJECTS-OUT FILE SEE EXACTLY WHAT WAS        
004620*          SUBMITTED WITHOUT HAVING TO GO BACK TO THE FEED.               
004630        1800-WRITE-REJECT SECTION.                                        
004640        1800-WRITE-REJECT-PARA.                                           
004650            MOVE EVT-EVENT-RECORD TO REJ-EVENT-DATA.                      
004660            MOVE WS-REJECT-CATEGORY TO REJ-FAILURE-CATEGORY.              
004670            MOVE WS-REJECT-REASON TO REJ-REASON-TEXT.                     
004680            WRITE REJ-REJECT-RECORD.                                      
004690            ADD 1 TO MET-EVENTS-REJECTED.                                 
004700                                                                          
004710*          REQ 5588 -- RUNS THE GOVERNANCE REGISTRY CHECK AT MOST         
004720*          ONCE PER EVENT KIND PER RUN, NOT ONCE PER EVENT.  THE          
004730*          MODEL/PROMPT PAIR FOR A GIVEN KIND (RISK OR COMPLIANCE)        
004740*          DOES NOT CHANGE MID-RUN, SO THE WS-xxxx-GOV-CHECKED            
004750*          SWITCHES LET HUNDREDS OF EVENTS OF THE SAME KIND SHARE         
004760*          CALL TO RCGOVCHK INSTEAD OF PAYING THE TABLE-SEARCH COS        
004770*          EVERY TIME.  A MISSING REGISTRY FEED SKIPS THE CHECK           
004780*          ENTIRELY RATHER THAN REJECTING EVERY EVENT OUTRIGHT.           
004790        2000-GOVERNANCE-CHECK-KIND SECTION.                               
004800        2000-GOVERNANCE-CHECK-KIND-PARA.                                  
004810            IF WS-NO-REGISTRY-SUPPLIED                                    
004820                GO TO 2000-GOVERNANCE-CHECK-EXIT                  REQ5588 
004830            END-IF.                                                       
004840            IF EVT-KIND-RISK AND WS-RISK-GOV-CHECKED = 'N'                
004850                MOVE 'R'            TO GOV-KIND                           
004860                MOVE 'risk-model'   TO GOV-MODEL-NAME                     
004870                MOVE 'risk-prompt'  TO GOV-PROMPT-NAME                    
004880                MOVE EVT-TENANT-ID  TO GOV-TENANT-ID                      
004890                MOVE EVT-CORR-ID    TO GOV-CORR-ID                        
004900                CALL 'RCGOVCHK' USING WS-GOV-REQUEST                      
004910                                      WS-GOV-RESPONSE                     
004920                                      WS-MODEL-TABLE-AREA                 
004930                                      WS-PROMPT-TABLE-AREA                
004940                MOVE 'Y' TO WS-RISK-GOV-CHECKED                           
004950                MOVE GOV-APPROVED-FLAG TO WS-RISK-GOV-RESULT              
004960            END-IF.                                                       
004970            IF EVT-KIND-COMPLIANCE AND WS-COMPL-GOV-CHECKED = 'N'         
004980                MOVE 'C'                 TO GOV-KIND                      
004990                MOVE 'compliance-model'   TO GOV-MODEL-NAME               
005000                MOVE 'compliance-prompt'  TO GOV-PROMPT-NAME              
005010                MOVE EVT-TENANT-ID        TO GOV-TENANT-ID                
005020                MOVE EVT-CORR-ID          TO GOV-CORR-ID                  
005030                CALL 'RCGOVCHK' USING WS-GOV-REQUEST                      
005040                                      WS-GOV-RESPONSE                     
005050                                      WS-MODEL-TABLE-AREA                 
005060                                      WS-PROMPT-TABLE-AREA                
005070                MOVE 'Y' TO WS-COMPL-GOV-CHECKED                          
005080                MOVE GOV-APPROVED-FLAG TO WS-COMPL-GOV-RESULT             
005090            END-IF.                                                       
005100            IF (EVT-KIND-RISK AND WS-RISK-GOV-RESULT = 'N')               
005110                OR (EVT-KIND-COMPLIANCE                                   
005120                    AND WS-COMPL-GOV-RESULT = 'N')                        
005130                MOVE 'N' TO WS-VALID-EVENT-FLAG                           
005140                MOVE 'GOVERNANCE_ERROR' TO WS-REJECT-CATEGORY             
005150                MOVE 'model or prompt not approved for this run'          
005160                    TO WS-REJECT-REASON                                   
005170                ADD 1 TO MET-FAIL-GOVERNANCE                              
005180            END-IF.                                                       
005190        2000-GOVERNANCE-CHECK-EXIT.                                       
005200            EXIT.                                                         
005210                                                                          
005220*          HANDS THE EVENT OFF TO WHICHEVER WORKFLOW SUBPROGRAM           
005230*          OWNS ITS KIND.  THE STATE TABLE IS PASSED DOWN SO THE          
005240*          WORKFLOW CAN RUN ITS OWN IDEMPOTENCY CHECK AGAINST             
005250*          YESTERDAY'S DECISIONS WITHOUT RCDECMN HAVING TO KNOW           
005260*          ANYTHING ABOUT HOW THAT CHECK WORKS -- THAT LOGIC BELON        
005270*          TO THE WORKFLOW, NOT THE DRIVER.                               
005280        2500-DISPATCH-WORKFLOW SECTION.                                   
005290        2500-DISPATCH-WORKFLOW-PARA.                                      
005300            MOVE SPACES TO DEC-DECISION-RECORD.                           
005310            MOVE SPACES TO WF-CACHE-HIT-FLAG WF-FAILED-FLAG               
005320                           WF-FAIL-CATEGORY.                              
005330            EVALUATE TRUE                                                 
005340                WHEN EVT-KIND-RISK                                        
005350                    CALL 'RCRISKWF' USING EVT-EVENT-RECORD                
005360                                          WS-STATE-TABLE-AREA             
005370                                          DEC-DECISION-RECORD             
005380                                          WS-WORKFLOW-RESULT              
005390                WHEN EVT-KIND-COMPLIANCE                                  
005400                    CALL 'RCCMPLWF' USING EVT-EVENT-RECORD                
005410                                          WS-STATE-TABLE-AREA             
005420                                          DEC-DECISION-RECORD             
005430                                          WS-WORKFLOW-RESULT              
005440            END-EVALUATE.                                                 
005450            IF WF-FAILED                                                  
005460                MOVE 'N' TO WS-VALID-EVENT-FLAG                           
005470                MOVE WF-FAIL-CATEGORY TO WS-REJECT-CATEGORY               
005480                MOVE 'workflow step failed' TO WS-REJECT-REASON           
005490                ADD 1 TO MET-FAIL-WORKFLOW                                
005500            ELSE                                                          
005510                PERFORM 2600-RECORD-DECISION                              
005520            END-IF.                                                       
005530                                                                          
005540*          WRITES THE DECISION AND, ON A FRESH (NON-CACHED) RUN ON        
005550*          FOLDS THE RESULT BOTH INTO STATE-OUT (FOR TOMORROW'S           
005560*          IDEMPOTENCY TABLE) AND INTO TODAY'S OWN IN-MEMORY STATE        
005570*          TABLE -- THE LATTER SO THAT IF THE SAME EVENT-ID SHOWS         
005580*          TWICE WITHIN THIS SAME RUN, THE SECOND OCCURRENCE STILL        
005590*          FINDS IT AND REPLAYS RATHER THAN REPROCESSING.  A CACHE        
005600*          HIT IS DELIBERATELY NOT RE-WRITTEN TO STATE-OUT -- THE         
005610*          ROW IS ALREADY THERE FROM THE ORIGINAL RUN.                    
005620        2600-RECORD-DECISION SECTION.                                     
005630        2600-RECORD-DECISION-PARA.                                        
005640            WRITE DEC-DECISION-RECORD.                                    
005650            IF NOT WF-CACHE-HIT                                           
005660                MOVE DEC-EVENT-ID TO STO-EVENT-ID                         
005670                MOVE DEC-FINAL TO STO-FINAL                               
005680                MOVE DEC-RISK-SCORE TO STO-RISK-SCORE                     
005690                MOVE DEC-TRAIL-COUNT TO STO-TRAIL-COUNT                   
005700                WRITE STO-STATE-RECORD                                    
005710                ADD 1 TO WS-STATE-COUNT                                   
005720                SET STA-IX TO WS-STATE-COUNT                              
005730                MOVE DEC-EVENT-ID TO WS-STATE-ENTRY-ID (STA-IX)           
005740                MOVE DEC-FINAL TO WS-STATE-ENTRY-FINAL (STA-IX)           
005750                MOVE DEC-RISK-SCORE                                       
005760                    TO WS-STATE-ENTRY-SCORE (STA-IX)                      
005770                MOVE DEC-TRAIL-COUNT                                      
005780                    TO WS-STATE-ENTRY-TRAIL (STA-IX)                      
005790            END-IF.                                                       
005800            EVALUATE TRUE                                                 
005810                WHEN EVT-KIND-RISK                                        
005820                    ADD 1 TO MET-RISK-EXEC                                
005830                    IF DEC-FINAL-APPROVED                                 
005840                        ADD 1 TO MET-RISK-APPROVED                        
005850                    ELSE                                                  
005860                        ADD 1 TO MET-RISK-REQ-APPROVAL                    
005870                    END-IF                                                
005880                WHEN EVT-KIND-COMPLIANCE                                  
005890                    ADD 1 TO MET-COMPL-EXEC                               
005900                    IF DEC-FINAL-APPROVED                                 
005910                        ADD 1 TO MET-COMPL-APPROVED                       
005920                    ELSE                                                  
005930                        ADD 1 TO MET-COMPL-REQ-APPROVAL                   
005940                    END-IF                                                
005950            END-EVALUATE.                                                 
005960                                                                          
005970*          END-OF-RUN HOUSEKEEPING.  THE METRICS AREA ACCUMULATED         
005980*          THROUGHOUT THE RUN IS HANDED TO RCMETRPT AS A SINGLE           
005990*          LINKAGE BLOCK (REQ 6120) RATHER THAN RCDECMN PRINTING I        
006000*          OWN REPORT -- THE REPORT LAYOUT IS THE METRICS PROGRAM'        
006010*          BUSINESS, NOT THE DRIVER'S.                                    
006020        9000-FINAL SECTION.                                               
006030        9000-FINAL-PARA.                                                  
006040            CALL 'RCMETRPT' USING WS-METRICS-AREA.                        
006050            CALL 'RCAUDLOG' USING 'C' AUD-AUDIT-RECORD.                   
006060            CLOSE EVENTS-IN                                               
006070                  MODELS-IN                                               
006080                  PROMPTS-IN                                              
006090                  STATE-IN                                                
006100                  DECISIONS-OUT                                           
006110                  STATE-OUT                                               
006120                  REJECTS-OUT.                                            
