000010       IDENTIFICATION DIVISION.                                           
000020        PROGRAM-ID.  RCMETRPT.                                            
000030        AUTHOR.      P D QUINLAN.                                         
000040        INSTALLATION. RISK AND COMPLIANCE SYSTEMS.                        
000050        DATE-WRITTEN. 1991-10-02.                                         
000060        DATE-COMPILED.                                                    
000070        SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.           
000080*      ***********************************************************        
000090*       RCMETRPT -- END-OF-RUN METRICS / SUMMARY REPORT WRITER.           
000100*                                                                         
000110*       CALLED ONCE BY RCDECMN AFTER THE LAST EVENT HAS BEEN              
000120*       PROCESSED.  PRINTS THE RUN SUMMARY TO RUNREPT-OUT -- A            
000130*       HEADING, THE READ/VALID/REJECTED COUNTS, A PER-KIND               
000140*       EXECUTIONS/APPROVED/REQUIRE-APPROVAL SECTION, THE FAILURE         
000150*       BREAKDOWN BY CATEGORY, AND A GRAND TOTALS LINE.                   
000160*      ***********************************************************        
000170*       CHANGE LOG                                                        
000180*       ----------                                                        
000190*       2003-04-22  PDQ  REQ 5588  ORIGINAL PROGRAM.                      
000200*       2006-09-11  PDQ  REQ 6120  FAILURE COUNTERS NOW ARRIVE AS         
000210*                                  SINGLE LINKAGE AREA INSTEAD OF         
000220*                                  THREE SEPARATE PARAMETERS.             
000230*       2012-03-15  TKN  REQ 6201  ADDED A TOTAL FAILURES LINE TO         
000240*                                  FAILURE BREAKDOWN, SUMMED OFF T        
000250*                                  COUNTER TABLE IN RCWORKAR.CPY.         
000260*      ***********************************************************        
000270        ENVIRONMENT DIVISION.                                             
000280        CONFIGURATION SECTION.                                            
000290        SOURCE-COMPUTER. BRANDXY.                                         
000300        OBJECT-COMPUTER. BRANDXY.                                         
000310        SPECIAL-NAMES.                                                    
000320            C01 IS TOP-OF-FORM.                                           
000330        INPUT-OUTPUT SECTION.                                             
000340        FILE-CONTROL.                                                     
000350            SELECT RUNREPT-OUT          ASSIGN TO RUNREPT                 
000360                ORGANIZATION IS LINE SEQUENTIAL.                          
000370                                                                          
000380        DATA DIVISION.                                                    
000390        FILE SECTION.                                                     
000400        FD  RUNREPT-OUT                                                   
000410            LABEL RECORDS ARE STANDARD.                                   
000420        01  RPT-PRINT-LINE               PIC X(132).                      
000430*          RUNREPT-OUT IS LINE SEQUENTIAL, NOT A PRINTER FILE WITH        
000440*          CARRIAGE-CONTROL BYTES -- OPERATIONS PIPES THIS REPORT         
000450*          INTO THE SAME VIEWER THEY USE FOR EVERY OTHER BATCH LOG        
000460*          SO C01/TOP-OF-FORM ONLY MATTERS TO WRITE ... AFTER             
000470*          ADVANCING, NOT TO THE RECORD LAYOUT ITSELF.                    
000480                                                                          
000490        WORKING-STORAGE SECTION.                                          
000500        COPY "RCWORKAR.CPY".                                              
000510                                                                          
000520        01  WS-HDG-LINE-1.                                                
000530            05  FILLER                  PIC X(40)                         
000540                VALUE 'RCMETRPT - RISK/COMPLIANCE RUN SUMMARY'.           
000550            05  FILLER                  PIC X(92) VALUE SPACES.           
000560        01  WS-HDG-LINE-2.                                                
000570            05  FILLER                  PIC X(09)                         
000580                VALUE 'RUN ID   '.                                        
000590            05  WS-H2-RUN-ID            PIC X(08).                        
000600            05  FILLER                  PIC X(03) VALUE SPACES.           
000610            05  FILLER                  PIC X(09)                         
000620                VALUE 'RUN DATE '.                                        
000630            05  WS-H2-RUN-MM            PIC 99.                           
000640            05  FILLER                  PIC X(01) VALUE '/'.              
000650            05  WS-H2-RUN-DD            PIC 99.                           
000660            05  FILLER                  PIC X(01) VALUE '/'.              
000670            05  WS-H2-RUN-CCYY          PIC 9999.                         
000680            05  FILLER                  PIC X(93) VALUE SPACES.           
000690        01  WS-COUNT-LINE.                                                
000700            05  WS-CL-LABEL             PIC X(20).                        
000710            05  WS-CL-VALUE             PIC ZZZ,ZZ9.                      
000720            05  FILLER                  PIC X(105) VALUE SPACES.          
000730        01  WS-KIND-HDG-LINE.                                             
000740            05  WS-KH-LABEL             PIC X(30).                        
000750            05  FILLER                  PIC X(102) VALUE SPACES.          
000760        01  WS-FAIL-LINE.                                                 
000770            05  WS-FL-LABEL             PIC X(20).                        
000780            05  WS-FL-VALUE             PIC ZZZ,ZZ9.                      
000790            05  FILLER                  PIC X(105) VALUE SPACES.          
000800        01  WS-TOTAL-LINE.                                                
000810            05  FILLER                  PIC X(14)                         
000820                VALUE 'GRAND TOTAL  '.                                    
000830            05  WS-TL-VALUE             PIC ZZZ,ZZ9.                      
000840            05  FILLER                  PIC X(111) VALUE SPACES.          
000850        01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.         
000860        01  WS-GRAND-TOTAL               PIC 9(07) COMP.                  
000870        01  WS-FAIL-TOTAL                PIC 9(05) COMP.                  
000880        01  WS-FAIL-IX                   PIC 9(02) COMP.                  
000890                                                                          
000900        LINKAGE SECTION.                                                  
000910        COPY "RCMETLNK.CPY".                                              
000920                                                                          
000930        PROCEDURE DIVISION USING WS-METRICS-AREA.                         
000940*          ONE CALL, ONE REPORT.  RCDECMN CALLS THIS PROGRAM EXACT        
000950*          ONCE, AFTER EVENTS-IN HAS BEEN EXHAUSTED, SO THERE IS N        
000960*          NEED FOR A LOOP CONTROL STRUCTURE HERE -- EACH SECTION         
000970*          BELOW IS A STRAIGHT-LINE PRINT OF ONE PART OF THE RUN          
000980*          SUMMARY, IN THE ORDER THE COMPLIANCE OFFICE ASKED FOR.         
000990        0000-MAIN-CONTROL SECTION.                                        
001000        0000-MAIN-CONTROL-PARA.                                           
001010            OPEN OUTPUT RUNREPT-OUT.                                      
001020            PERFORM 1000-PRINT-HEADING.                                   
001030            PERFORM 2000-PRINT-COUNTS.                                    
001040            PERFORM 3000-PRINT-RISK-SECTION.                              
001050            PERFORM 3500-PRINT-COMPLIANCE-SECTION.                        
001060            PERFORM 4000-PRINT-FAILURE-SECTION.                           
001070            PERFORM 5000-PRINT-GRAND-TOTAL.                               
001080            CLOSE RUNREPT-OUT.                                            
001090            GOBACK.                                                       
001100                                                                          
001110        1000-PRINT-HEADING SECTION.                                       
001120        1000-PRINT-HEADING-PARA.                                          
001130            WRITE RPT-PRINT-LINE FROM WS-HDG-LINE-1                       
001140                AFTER ADVANCING TOP-OF-FORM.                              
001150            MOVE MET-RUN-ID TO WS-H2-RUN-ID.                              
001160*          REQ 6201 -- RUN DATE ON THE HEADING.  WS-RUN-DATE-BROKE        
001170*          (RCWORKAR.CPY) GIVES US THE CCYY/MM/DD PIECES OF TODAY'        
001180*          DATE WITHOUT A SEPARATE SET OF 77-LEVEL SCRATCH FIELDS.        
001190            ACCEPT WS-RUN-DATE-YMD FROM DATE YYYYMMDD.                    
001200            MOVE WS-RUN-MM TO WS-H2-RUN-MM.                               
001210            MOVE WS-RUN-DD TO WS-H2-RUN-DD.                               
001220            MOVE WS-RUN-CCYY TO WS-H2-RUN-CCYY.                           
001230            WRITE RPT-PRINT-LINE FROM WS-HDG-LINE-2                       
001240                AFTER ADVANCING 1 LINE.                                   
001250            WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE                       
001260                AFTER ADVANCING 1 LINE.                                   
001270                                                                          
001280*          OVERALL THROUGHPUT -- READ IS EVERY RECORD RCDECMN TOOK        
001290*          OFF EVENTS-IN, VALID IS WHAT SURVIVED 1100-VALIDATE-EVE        
001300*          AND THE GOVERNANCE CHECK, AND REJECTED IS THE DIFFERENC        
001310*          VALID + REJECTED SHOULD ALWAYS EQUAL READ -- IF IT DOES        
001320*          NOT, SOMETHING FELL THROUGH A CRACK IN RCDECMN'S DISPAT        
001330*          LOGIC AND OPERATIONS NEEDS TO BE TOLD.                         
001340        2000-PRINT-COUNTS SECTION.                                        
001350        2000-PRINT-COUNTS-PARA.                                           
001360            MOVE 'EVENTS READ     ' TO WS-CL-LABEL.                       
001370            MOVE MET-EVENTS-READ TO WS-CL-VALUE.                          
001380            WRITE RPT-PRINT-LINE FROM WS-COUNT-LINE                       
001390                AFTER ADVANCING 1 LINE.                                   
001400            MOVE 'EVENTS VALID    ' TO WS-CL-LABEL.                       
001410            MOVE MET-EVENTS-VALID TO WS-CL-VALUE.                         
001420            WRITE RPT-PRINT-LINE FROM WS-COUNT-LINE                       
001430                AFTER ADVANCING 1 LINE.                                   
001440            MOVE 'EVENTS REJECTED ' TO WS-CL-LABEL.                       
001450            MOVE MET-EVENTS-REJECTED TO WS-CL-VALUE.                      
001460            WRITE RPT-PRINT-LINE FROM WS-COUNT-LINE                       
001470                AFTER ADVANCING 1 LINE.                                   
001480            WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE                       
001490                AFTER ADVANCING 1 LINE.                                   
001500                                                                          
001510*          RISK WORKFLOW BREAKDOWN -- EXECUTIONS IS HOW MANY KIND         
001520*          EVENTS WERE HANDED TO RCRISKWF (CACHE HITS INCLUDED),          
001530*          APPROVED AND REQUIRE-APPRVL SPLIT THOSE BY DEC-FINAL.          
001540*          APPROVED + REQUIRE-APPRVL SHOULD EQUAL EXECUTIONS.             
001550        3000-PRINT-RISK-SECTION SECTION.                                  
001560        3000-PRINT-RISK-SECTION-PARA.                                     
001570            MOVE 'RISK EVENTS (KIND R)' TO WS-KH-LABEL.                   
001580            WRITE RPT-PRINT-LINE FROM WS-KIND-HDG-LINE                    
001590                AFTER ADVANCING 1 LINE.                                   
001600            MOVE '  EXECUTIONS    ' TO WS-CL-LABEL.                       
001610            MOVE MET-RISK-EXEC TO WS-CL-VALUE.                            
001620            WRITE RPT-PRINT-LINE FROM WS-COUNT-LINE                       
001630                AFTER ADVANCING 1 LINE.                                   
001640            MOVE '  APPROVED      ' TO WS-CL-LABEL.                       
001650            MOVE MET-RISK-APPROVED TO WS-CL-VALUE.                        
001660            WRITE RPT-PRINT-LINE FROM WS-COUNT-LINE                       
001670                AFTER ADVANCING 1 LINE.                                   
001680            MOVE '  REQUIRE-APPRVL' TO WS-CL-LABEL.                       
001690            MOVE MET-RISK-REQ-APPROVAL TO WS-CL-VALUE.                    
001700            WRITE RPT-PRINT-LINE FROM WS-COUNT-LINE                       
001710                AFTER ADVANCING 1 LINE.                                   
001720            WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE                       
001730                AFTER ADVANCING 1 LINE.                                   
001740                                                                          
001750*          COMPLIANCE WORKFLOW BREAKDOWN -- SAME SHAPE AS THE RISK        
001760*          SECTION ABOVE, FOR KIND 'C' EVENTS HANDED TO RCCMPLWF.         
001770*          A HIGH REQUIRE-APPRVL COUNT HERE RELATIVE TO THE RISK          
001780*          SECTION IS EXPECTED -- THE REGULATORY-FLAG OVERRIDE IN         
001790*          RCCMPLWF HAS NO EQUIVALENT ON THE RISK SIDE.                   
001800        3500-PRINT-COMPLIANCE-SECTION SECTION.                            
001810        3500-PRINT-COMPLIANCE-SECTION-PARA.                               
001820            MOVE 'COMPLIANCE EVENTS (KIND C)' TO WS-KH-LABEL.             
001830            WRITE RPT-PRINT-LINE FROM WS-KIND-HDG-LINE                    
001840                AFTER ADVANCING 1 LINE.                                   
001850            MOVE '  EXECUTIONS    ' TO WS-CL-LABEL.                       
001860            MOVE MET-COMPL-EXEC TO WS-CL-VALUE.                           
001870            WRITE RPT-PRINT-LINE FROM WS-COUNT-LINE                       
001880                AFTER ADVANCING 1 LINE.                                   
001890            MOVE '  APPROVED      ' TO WS-CL-LABEL.                       
001900            MOVE MET-COMPL-APPROVED TO WS-CL-VALUE.                       
001910            WRITE RPT-PRINT-LINE FROM WS-COUNT-LINE                       
001920                AFTER ADVANCING 1 LINE.                                   
001930            MOVE '  REQUIRE-APPRVL' TO WS-CL-LABEL.                       
001940            MOVE MET-COMPL-REQ-APPROVAL TO WS-CL-VALUE.                   
001950            WRITE RPT-PRINT-LINE FROM WS-COUNT-LINE                       
001960                AFTER ADVANCING 1 LINE.                                   
001970            WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE                       
001980                AFTER ADVANCING 1 LINE.                                   
001990                                                                          
002000*          FAILURE BREAKDOWN -- THE THREE CATEGORIES MATCH THE            
002010*          REJECTS-OUT FAILURE-CATEGORY FIELD RCDECMN WRITES:             
002020*          VALIDATION_ERROR FOR A BAD EVENT RECORD, WORKFLOW_ERROR        
002030*          FOR AN IDEMPOTENCY CONFLICT OR A PIPELINE STEP CRASH IN        
002040*          THE WORKFLOW SUBPROGRAM, AND GOVERNANCE_ERROR FOR AN           
002050*          UNAPPROVED MODEL OR PROMPT.  THE TOTAL ADDED BELOW SHOU        
002060*          ALWAYS MATCH EVENTS REJECTED ABOVE.                            
002070        4000-PRINT-FAILURE-SECTION SECTION.                               
002080        4000-PRINT-FAILURE-SECTION-PARA.                                  
002090            MOVE 'FAILURES BY CATEGORY' TO WS-KH-LABEL.                   
002100            WRITE RPT-PRINT-LINE FROM WS-KIND-HDG-LINE                    
002110                AFTER ADVANCING 1 LINE.                                   
002120            MOVE 'VALIDATION_ERROR    ' TO WS-FL-LABEL.                   
002130            MOVE MET-FAIL-VALIDATION TO WS-FL-VALUE.                      
002140            WRITE RPT-PRINT-LINE FROM WS-FAIL-LINE                        
002150                AFTER ADVANCING 1 LINE.                                   
002160            MOVE 'WORKFLOW_ERROR      ' TO WS-FL-LABEL.                   
002170            MOVE MET-FAIL-WORKFLOW TO WS-FL-VALUE.                        
002180            WRITE RPT-PRINT-LINE FROM WS-FAIL-LINE                        
002190                AFTER ADVANCING 1 LINE.                                   
002200            MOVE 'GOVERNANCE_ERROR    ' TO WS-FL-LABEL.                   
002210            MOVE MET-FAIL-GOVERNANCE TO WS-FL-VALUE.                      
002220            WRITE RPT-PRINT-LINE FROM WS-FAIL-LINE                        
002230                AFTER ADVANCING 1 LINE.                                   
002240                                                                          
002250*          REQ 6201 -- THE FAILURE COUNTERS ARRIVE FROM RCDECMN AS        
002260*          THREE SEPARATE LINKAGE FIELDS (REQ 6120), BUT THE TOTAL        
002270*          LINE BELOW WANTS THEM AS A SET.  RCWORKAR'S NAMED/TABLE        
002280*          REDEFINITION OF THE FAILURE COUNTER GROUP LETS US LOAD         
002290*          THE THREE NAMED FIELDS ONCE AND THEN WALK THEM AS AN           
002300*          ARRAY FOR THE SUM, INSTEAD OF THREE HARD-CODED ADDS.           
002310            MOVE MET-FAIL-VALIDATION TO WS-FAIL-VALIDATION-ERROR.         
002320            MOVE MET-FAIL-WORKFLOW   TO WS-FAIL-WORKFLOW-ERROR.           
002330            MOVE MET-FAIL-GOVERNANCE TO WS-FAIL-GOVERNANCE-ERROR.         
002340            MOVE ZERO TO WS-FAIL-SPARE.                                   
002350            MOVE ZERO TO WS-FAIL-TOTAL.                                   
002360            SET WS-FAIL-IX TO 1.                                          
002370            PERFORM 4050-SUM-ONE-FAILURE-CTR                              
002380                THRU 4050-SUM-ONE-FAILURE-CTR-EXIT                        
002390                UNTIL WS-FAIL-IX > 4.                                     
002400            MOVE 'TOTAL FAILURES      ' TO WS-FL-LABEL.                   
002410            MOVE WS-FAIL-TOTAL TO WS-FL-VALUE.                            
002420            WRITE RPT-PRINT-LINE FROM WS-FAIL-LINE                        
002430                AFTER ADVANCING 1 LINE.                                   
002440            WRITE RPT-PRINT-LINE FROM WS-BLANK-LINE                       
002450                AFTER ADVANCING 1 LINE.                                   
002460                                                                          
002470*          A SEPARATE PERFORM...THRU PARAGRAPH RATHER THAN AN INLI        
002480*          LOOP -- THIS SHOP WRITES EVERY ITERATIVE STEP AS ITS OW        
002490*          NAMED PARAGRAPH SO A DUMP OR TRACE LISTING SHOWS WHICH         
002500*          PASS OF THE SUM WAS RUNNING WHEN SOMETHING WENT WRONG.         
002510        4050-SUM-ONE-FAILURE-CTR SECTION.                                 
002520        4050-SUM-ONE-FAILURE-CTR-PARA.                                    
002530            ADD WS-FAILURE-COUNTER (WS-FAIL-IX) TO WS-FAIL-TOTAL.         
002540            ADD 1 TO WS-FAIL-IX.                                          
002550        4050-SUM-ONE-FAILURE-CTR-EXIT.                                    
002560            EXIT.                                                         
002570                                                                          
002580*          GRAND TOTAL -- EVERY EVENT THE RUN PRODUCED A FINAL            
002590*          DISPOSITION FOR: APPROVED OR REQUIRE-APPROVAL ON EITHER        
002600*          WORKFLOW, PLUS OUTRIGHT REJECTS.  SHOULD RECONCILE             
002610*          AGAINST EVENTS READ ABOVE LESS ANY STILL-OPEN CASES.           
002620        5000-PRINT-GRAND-TOTAL SECTION.                                   
002630        5000-PRINT-GRAND-TOTAL-PARA.                                      
002640            COMPUTE WS-GRAND-TOTAL =                                      
002650                MET-RISK-APPROVED + MET-RISK-REQ-APPROVAL +               
002660                MET-COMPL-APPROVED + MET-COMPL-REQ-APPROVAL +             
002670                MET-EVENTS-REJECTED.                                      
002680            MOVE WS-GRAND-TOTAL TO WS-TL-VALUE.                           
002690            WRITE RPT-PRINT-LINE FROM WS-TOTAL-LINE                       
002700                AFTER ADVANCING 1 LINE.                                   
