000010*      ***********************************************************        
000020*       RCWFLNK.CPY                                                       
000030*       CALL LINKAGE AND STATE-STORE TABLE FOR RCRISKWF / RCCMPLWF        
000040*       (RCDECMN CALLS EITHER WORKFLOW WITH THESE AREAS).                 
000050*      ***********************************************************        
000060*       1999-01-20  RFH  REQ 4460  ORIGINAL.                              
000070*       2003-04-22  PDQ  REQ 5588  ADDED WF-FAIL-CATEGORY.                
000080*      ***********************************************************        
000090    01  WS-WORKFLOW-RESULT.                                               
000100        05  WF-CACHE-HIT-FLAG         PIC X(01).                          
000110            88  WF-CACHE-HIT              VALUE 'Y'.                      
000120        05  WF-FAILED-FLAG            PIC X(01).                          
000130            88  WF-FAILED                 VALUE 'Y'.                      
000140        05  WF-FAIL-CATEGORY          PIC X(17).                          
000150                                                                          
000160    01  WS-STATE-TABLE-AREA.                                              
000170        05  WS-STATE-COUNT            PIC 9(04) COMP.                     
000180        05  WS-STATE-ENTRY OCCURS 500 TIMES                               
000190                           INDEXED BY STA-IX.                             
000200            10  WS-STATE-ENTRY-ID         PIC X(12).                      
000210            10  WS-STATE-ENTRY-FINAL      PIC X(16).                      
000220            10  WS-STATE-ENTRY-SCORE      PIC S9(3)V9                     
000230                                      SIGN IS LEADING SEPARATE.           
000240            10  WS-STATE-ENTRY-TRAIL      PIC 9(02).                      
