000010       IDENTIFICATION DIVISION.                                           
000020        PROGRAM-ID.  RCAUDLOG.                                            
000030        AUTHOR.      R F HALVERSEN.                                       
000040        INSTALLATION. RISK AND COMPLIANCE SYSTEMS.                        
000050        DATE-WRITTEN. 1985-03-18.                                         
000060        DATE-COMPILED.                                                    
000070        SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.           
000080*      ***********************************************************        
000090*       RCAUDLOG -- AUDIT LOGGER SUBPROGRAM.                              
000100*                                                                         
000110*       OWNS THE AUDIT-OUT FILE FOR THE ENTIRE RUN.  CALLED WITH A        
000120*       ONE-BYTE FUNCTION CODE IN THE FIRST LINKAGE PARAMETER --          
000130*       'W' = WRITE ONE AUDIT RECORD (OPENS THE FILE ON FIRST CALL        
000140*       'C' = CLOSE THE FILE AT END OF RUN.  EVERY RCxx PROGRAM TH        
000150*       NEEDS TO RECORD AN AUDIT ENTRY CALLS THIS SUBPROGRAM RATHE        
000160*       THAN OPENING AUDIT-OUT ITSELF.                                    
000170*      ***********************************************************        
000180*       CHANGE LOG                                                        
000190*       ----------                                                        
000200*       1998-11-12  RFH  REQ 4410  ORIGINAL PROGRAM -- WRITE FUNCT        
000210*                                  ONLY, FILE OPENED BY MAIN DRIVE        
000220*       1999-02-19  RFH  REQ 4477  Y2K REVIEW -- NO DATE FIELDS IN        
000230*                                  THIS PROGRAM, NO CHANGE REQUIRE        
000240*       2003-04-22  PDQ  REQ 5588  ADDED THE 'C' CLOSE FUNCTION AN        
000250*                                  FIRST-CALL-OPENS-FILE LOGIC SO         
000260*                                  RCDECMN NO LONGER OWNS AUDIT-OU        
000270*      ***********************************************************        
000280        ENVIRONMENT DIVISION.                                             
000290        CONFIGURATION SECTION.                                            
000300        SOURCE-COMPUTER. BRANDXY.                                         
000310        OBJECT-COMPUTER. BRANDXY.                                         
000320        SPECIAL-NAMES.                                                    
000330            C01 IS TOP-OF-FORM.                                           
000340        INPUT-OUTPUT SECTION.                                             
000350        FILE-CONTROL.                                                     
000360            SELECT AUDIT-OUT            ASSIGN TO AUDITOUT                
000370                ORGANIZATION IS SEQUENTIAL.                               
000380                                                                          
000390        DATA DIVISION.                                                    
000400        FILE SECTION.                                                     
000410        FD  AUDIT-OUT                                                     
000420            LABEL RECORDS ARE STANDARD.                                   
000430        01  AUO-AUDIT-RECORD            PIC X(120).                       
000440                                                                          
000450        WORKING-STORAGE SECTION.                                          
000460        COPY "RCWORKAR.CPY".                                              
000470                                                                          
000480        01  WS-FILE-OPEN-FLAG           PIC X     VALUE 'N'.              
000490            88  WS-FILE-IS-OPEN             VALUE 'Y'.                    
000500                                                                          
000510        LINKAGE SECTION.                                                  
000520        01  LK-FUNCTION-CODE            PIC X(01).                        
000530            88  LK-WRITE-FUNCTION           VALUE 'W'.                    
000540            88  LK-CLOSE-FUNCTION           VALUE 'C'.                    
000550        COPY "RCAUDREC.CPY".                                              
000560                                                                          
000570        PROCEDURE DIVISION USING LK-FUNCTION-CODE                         
000580                                 AUD-AUDIT-RECORD.                        
000590*          A ONE-BYTE FUNCTION CODE STANDS IN FOR TWO SEPARATE ENT        
000600*          POINTS -- THIS SHOP'S COMPILER OF THE DAY DOES NOT SUPP        
000610*          MULTIPLE ENTRY STATEMENTS CLEANLY ACROSS ALL THE CALLIN        
000620*          PROGRAMS' COMPILERS, SO REQ 5588 STANDARDIZED ON A SING        
000630*          ENTRY POINT WITH A DISPATCH CODE INSTEAD.                      
000640        0000-MAIN-CONTROL SECTION.                                        
000650        0000-MAIN-CONTROL-PARA.                                           
000660            EVALUATE TRUE                                                 
000670                WHEN LK-WRITE-FUNCTION                                    
000680                    PERFORM 1000-WRITE-ENTRY                              
000690                WHEN LK-CLOSE-FUNCTION                                    
000700                    PERFORM 2000-CLOSE-AUDIT-FILE                         
000710            END-EVALUATE.                                                 
000720            GOBACK.                                                       
000730                                                                          
000740*          FIRST-CALL-OPENS-FILE LOGIC MEANS NO CALLING PROGRAM HA        
000750*          TO KNOW OR CARE WHETHER IT IS THE FIRST ONE TO WRITE AN        
000760*          AUDIT ENTRY THIS RUN -- RCDECMN, RCGOVCHK, AND THE             
000770*          WORKFLOW SUBPROGRAMS ALL CALL THIS SAME PARAGRAPH AND T        
000780*          FILE JUST OPENS ITSELF ON WHICHEVER CALL HAPPENS FIRST.        
000790        1000-WRITE-ENTRY SECTION.                                         
000800        1000-WRITE-ENTRY-PARA.                                            
000810            IF NOT WS-FILE-IS-OPEN                                        
000820                OPEN OUTPUT AUDIT-OUT                                     
000830                MOVE 'Y' TO WS-FILE-OPEN-FLAG                             
000840            END-IF.                                                       
000850            MOVE AUD-AUDIT-RECORD TO AUO-AUDIT-RECORD.                    
000860            WRITE AUO-AUDIT-RECORD.                                       
000870                                                                          
000880*          GUARDED THE SAME WAY AS THE OPEN ABOVE -- IF NO AUDIT          
000890*          ENTRY WAS EVER WRITTEN THIS RUN (A CLEAN RUN WITH NO           
000900*          VIOLATIONS AND NO NEWLY REGISTERED MODELS), THE FILE WA        
000910*          NEVER OPENED AND A CLOSE HERE WOULD ABEND.                     
000920        2000-CLOSE-AUDIT-FILE SECTION.                                    
000930        2000-CLOSE-AUDIT-FILE-PARA.                                       
000940            IF WS-FILE-IS-OPEN                                            
000950                CLOSE AUDIT-OUT                                           
000960                MOVE 'N' TO WS-FILE-OPEN-FLAG                             
000970            END-IF.                                                       
