000010*      ***********************************************************        
000020*       RCSTAREC.CPY                                                      
000030*       STATE-STORE-RECORD -- IDEMPOTENCY CACHE, STATE-IN / STATE-        
000040*       KEYED BY STA-EVENT-ID.  A HIT MEANS THE EVENT WAS ALREADY         
000050*       RUN TO COMPLETION IN A PRIOR PASS; THE CACHED DECISION IS         
000060*       REPLAYED UNCHANGED.                                               
000070*       FIXED LENGTH 60.                                                  
000080*      ***********************************************************        
000090*       1999-01-20  RFH  REQ 4460  ORIGINAL LAYOUT.                       
000100*      ***********************************************************        
000110    01  STA-STATE-RECORD.                                                 
000120        05  STA-EVENT-ID             PIC X(12).                           
000130        05  STA-FINAL                PIC X(16).                           
000140        05  STA-RISK-SCORE           PIC S9(3)V9                          
000150                                     SIGN IS LEADING SEPARATE.            
000160        05  STA-TRAIL-COUNT          PIC 9(02).                           
000170        05  FILLER                   PIC X(25).                           
