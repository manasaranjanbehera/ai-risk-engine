000010*      ***********************************************************        
000020*       RCPRMREC.CPY                                                      
000030*       PROMPT-REGISTRY-RECORD -- REFERENCE TABLE, PROMPTS-IN.            
000040*       FIXED LENGTH 60.                                                  
000050*      ***********************************************************        
000060*       1998-11-14  RFH  REQ 4410  ORIGINAL LAYOUT.                       
000070*      ***********************************************************        
000080    01  PRM-PROMPT-RECORD.                                                
000090        05  PRM-NAME                 PIC X(18).                           
000100        05  PRM-VERSION               PIC 9(04).                          
000110        05  PRM-STATUS                PIC X(10).                          
000120            88  PRM-IS-DRAFT              VALUE 'DRAFT'.                  
000130            88  PRM-IS-APPROVED           VALUE 'APPROVED'.               
000140        05  FILLER                    PIC X(28).                          
