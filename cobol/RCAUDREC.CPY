000010*      ***********************************************************        
000020*       RCAUDREC.CPY                                                      
000030*       AUDIT-RECORD -- ONE ENTRY PER PIPELINE STEP OR GOVERNANCE         
000040*       EVENT, APPENDED TO AUDIT-OUT BY RCAUDLOG.                         
000050*       FIXED LENGTH 120.                                                 
000060*      ***********************************************************        
000070*       1998-11-12  RFH  REQ 4410  ORIGINAL LAYOUT.                       
000080*       2003-04-22  PDQ  REQ 5588  ADDED AUD-NODE FOR PIPELINE STE        
000090*                                  TRACING.                               
000100*       2012-04-02  TKN  REQ 6214  AUD-REASON WAS SHORTENED TO X(1        
000110*                                  WITH A SPARE FILLER BYTE TACKED        
000120*                                  -- RESTORED TO THE FULL X(18) T        
000130*                                  FIELD ALWAYS CARRIED.  NO FILLE        
000140*                                  ON THIS RECORD; THE NAMED FIELD        
000150*                                  ALREADY FILL THE 120 BYTES.            
000160*      ***********************************************************        
000170    01  AUD-AUDIT-RECORD.                                                 
000180        05  AUD-EVENT-ID            PIC X(12).                            
000190        05  AUD-TENANT-ID           PIC X(10).                            
000200        05  AUD-CORR-ID             PIC X(12).                            
000210        05  AUD-ACTION              PIC X(24).                            
000220        05  AUD-NODE                PIC X(18).                    REQ5588 
000230        05  AUD-RESOURCE-TYPE       PIC X(08).                            
000240        05  AUD-RESOURCE-ID         PIC X(18).                            
000250*          THE NAMED FIELDS ABOVE ALREADY SUM TO 120 -- THE RECORD        
000260*          FULL FIXED LENGTH -- SO THERE IS NO SPARE BYTE LEFT FOR        
000270*          TRAILING FILLER ON THIS ONE; PADDING AUD-REASON SHORT T        
000280*          MANUFACTURE ROOM FOR ONE WOULD HAVE COST THE LOGGER PAR        
000290*          OF THE REASON TEXT FOR NO REASON.                              
000300        05  AUD-REASON              PIC X(18).                            
