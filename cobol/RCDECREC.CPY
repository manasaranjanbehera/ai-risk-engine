000010*      ***********************************************************        
000020*       RCDECREC.CPY                                                      
000030*       DECISION-RECORD -- OUTPUT OF THE RISK/COMPLIANCE PIPELINE,        
000040*       ONE PER PROCESSED EVENT, WRITTEN TO DECISIONS-OUT.                
000050*       FIXED LENGTH 100.                                                 
000060*      ***********************************************************        
000070*       1998-11-09  RFH  REQ 4410  ORIGINAL LAYOUT.                       
000080*       2003-04-22  PDQ  REQ 5588  ADDED DEC-APPROVAL-REQ FOR THE         
000090*                                  COMPLIANCE WORKFLOW.                   
000100*      ***********************************************************        
000110    01  DEC-DECISION-RECORD.                                              
000120        05  DEC-EVENT-ID            PIC X(12).                            
000130        05  DEC-TENANT-ID           PIC X(10).                            
000140        05  DEC-KIND                PIC X(01).                            
000150        05  DEC-RISK-SCORE          PIC S9(3)V9                           
000160                                    SIGN IS LEADING SEPARATE.             
000170        05  DEC-POLICY-RESULT      PIC X(04).                             
000180            88  DEC-POLICY-PASSED       VALUE 'PASS'.                     
000190            88  DEC-POLICY-FAILED       VALUE 'FAIL'.                     
000200        05  DEC-GUARD-RESULT        PIC X(02).                            
000210        05  DEC-FINAL               PIC X(16).                            
000220            88  DEC-FINAL-APPROVED      VALUE 'APPROVED'.                 
000230            88  DEC-FINAL-REQ-APPROVAL  VALUE 'REQUIRE_APPROVAL'.         
000240            88  DEC-FINAL-REJECTED      VALUE 'REJECTED'.                 
000250        05  DEC-APPROVAL-REQ        PIC X(01).                    REQ5588 
000260        05  DEC-TRAIL-COUNT         PIC 9(02).                            
000270        05  FILLER                  PIC X(47).                            
