000010*      ***********************************************************        
000020*       RCMETLNK.CPY                                                      
000030*       CALL LINKAGE FOR THE END-OF-RUN METRICS / SUMMARY REPORT.         
000040*       RCDECMN ACCUMULATES THESE COUNTERS THROUGH THE RUN AND            
000050*       PASSES THEM TO RCMETRPT ONCE AT 0900-FINAL.                       
000060*      ***********************************************************        
000070*       2003-04-22  PDQ  REQ 5588  ORIGINAL.                              
000080*      ***********************************************************        
000090    01  WS-METRICS-AREA.                                                  
000100        05  MET-RUN-ID                PIC X(08).                          
000110        05  MET-EVENTS-READ           PIC 9(07) COMP.                     
000120        05  MET-EVENTS-VALID          PIC 9(07) COMP.                     
000130        05  MET-EVENTS-REJECTED       PIC 9(07) COMP.                     
000140        05  MET-RISK-EXEC             PIC 9(07) COMP.                     
000150        05  MET-RISK-APPROVED         PIC 9(07) COMP.                     
000160        05  MET-RISK-REQ-APPROVAL     PIC 9(07) COMP.                     
000170        05  MET-COMPL-EXEC            PIC 9(07) COMP.                     
000180        05  MET-COMPL-APPROVED        PIC 9(07) COMP.                     
000190        05  MET-COMPL-REQ-APPROVAL    PIC 9(07) COMP.                     
000200        05  MET-FAIL-VALIDATION       PIC 9(05) COMP.                     
000210        05  MET-FAIL-WORKFLOW         PIC 9(05) COMP.                     
000220        05  MET-FAIL-GOVERNANCE       PIC 9(05) COMP.                     
