000010       IDENTIFICATION DIVISION.                                           
000020        PROGRAM-ID.  RCGOVCHK.                                            
000030        AUTHOR.      P D QUINLAN.                                         
000040        INSTALLATION. RISK AND COMPLIANCE SYSTEMS.                        
000050        DATE-WRITTEN. 1991-09-30.                                         
000060        DATE-COMPILED.                                                    
000070        SECURITY.    COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.           
000080*      ***********************************************************        
000090*       RCGOVCHK -- GOVERNANCE REGISTRY CHECK SUBPROGRAM.                 
000100*                                                                         
000110*       CALLED ONCE PER EVENT KIND, PER RUN, BY RCDECMN AHEAD OF          
000120*       WORKFLOW DISPATCH.  LOOKS UP THE MODEL AND PROMPT NAMES FO        
000130*       THE KIND IN THE IN-MEMORY REGISTRY TABLES AND CONFIRMS BOT        
000140*       ARE APPROVED.  ON VIOLATION, CALLS RCAUDLOG TO WRITE ONE          
000150*       GOVERNANCE_VIOLATION AUDIT RECORD BEFORE RETURNING.               
000160*      ***********************************************************        
000170*       CHANGE LOG                                                        
000180*       ----------                                                        
000190*       2003-04-22  PDQ  REQ 5588  ORIGINAL PROGRAM.                      
000200*       2004-08-30  PDQ  REQ 5803  CORRECTED MESSAGE TEXT WHEN THE        
000210*                                  PROMPT IS MISSING ENTIRELY VS.         
000220*                                  PRESENT BUT NOT APPROVED.              
000230*       2012-03-15  TKN  REQ 6201  NO LOGIC CHANGE -- REVIEWED ALO        
000240*                                  RCDECMN'S NEW MODEL_REGISTERED         
000250*                                  ROW TO CONFIRM THE TWO AUDIT AC        
000260*                                  (REGISTERED VS. VIOLATION) DO N        
000270*                                  COLLIDE ON THE SAME AUD-ACTION         
000280*      ***********************************************************        
000290        ENVIRONMENT DIVISION.                                             
000300        CONFIGURATION SECTION.                                            
000310        SOURCE-COMPUTER. BRANDXY.                                         
000320        OBJECT-COMPUTER. BRANDXY.                                         
000330        SPECIAL-NAMES.                                                    
000340            C01 IS TOP-OF-FORM.                                           
000350                                                                          
000360        DATA DIVISION.                                                    
000370        WORKING-STORAGE SECTION.                                          
000380        COPY "RCWORKAR.CPY".                                              
000390        COPY "RCAUDREC.CPY".                                              
000400                                                                          
000410        01  WS-MODEL-FOUND-FLAG         PIC X     VALUE 'N'.              
000420            88  WS-MODEL-WAS-FOUND          VALUE 'Y'.                    
000430        01  WS-PROMPT-FOUND-FLAG        PIC X     VALUE 'N'.              
000440            88  WS-PROMPT-WAS-FOUND         VALUE 'Y'.                    
000450        01  WS-VIOLATION-FLAG           PIC X     VALUE 'N'.              
000460            88  WS-HAVE-VIOLATION           VALUE 'Y'.                    
000470                                                                          
000480        LINKAGE SECTION.                                                  
000490        COPY "RCGOVLNK.CPY".                                              
000500                                                                          
000510        PROCEDURE DIVISION USING WS-GOV-REQUEST                           
000520                                 WS-GOV-RESPONSE                          
000530                                 WS-MODEL-TABLE-AREA                      
000540                                 WS-PROMPT-TABLE-AREA.                    
000550*          ONE CALL CHECKS BOTH HALVES OF A MODEL/PROMPT PAIR FOR         
000560*          GIVEN KIND -- THE PROMPT CHECK IS SKIPPED ENTIRELY ONCE        
000570*          THE MODEL HAS ALREADY FAILED, SINCE REQ 5588 ONLY CARES        
000580*          ABOUT THE FIRST THING WRONG WITH THE PAIR, NOT EVERY           
000590*          THING.  GOV-APPROVED-FLAG STARTS 'Y' AND IS ONLY FLIPPE        
000600*          TO 'N' IF A VIOLATION IS ACTUALLY FOUND, SO A CLEAN PAI        
000610*          COSTS NO EXTRA MOVE.                                           
000620        0000-MAIN-CONTROL SECTION.                                        
000630        0000-MAIN-CONTROL-PARA.                                           
000640            MOVE 'Y' TO GOV-APPROVED-FLAG.                                
000650            MOVE 'N' TO WS-VIOLATION-FLAG.                                
000660            MOVE SPACES TO GOV-VIOLATION-TYPE GOV-VIOLATION-NAME.         
000670            PERFORM 1000-CHECK-MODEL.                                     
000680            IF NOT WS-HAVE-VIOLATION                                      
000690                PERFORM 2000-CHECK-PROMPT                                 
000700            END-IF.                                                       
000710            IF WS-HAVE-VIOLATION                                          
000720                MOVE 'N' TO GOV-APPROVED-FLAG                             
000730                PERFORM 3000-WRITE-VIOLATION                              
000740            END-IF.                                                       
000750            GOBACK.                                                       
000760                                                                          
000770*          A MODEL NAME THAT IS NOT IN THE TABLE AT ALL IS TREATED        
000780*          EXACTLY THE SAME AS ONE THAT IS PRESENT BUT NOT APPROVE        
000790*          -- BOTH ARE A VIOLATION.  MDL-IX IS LEFT POINTING AT           
000800*          WHEREVER SEARCH STOPPED; WHEN THE NAME IS NOT FOUND AT         
000810*          ALL THE SEARCH LEAVES THE INDEX AT THE TABLE'S LAST            
000820*          OCCURRENCE, BUT THAT ENTRY IS NEVER LOOKED AT BECAUSE          
000830*          WS-MODEL-WAS-FOUND IS CHECKED FIRST.                           
000840        1000-CHECK-MODEL SECTION.                                         
000850        1000-CHECK-MODEL-PARA.                                            
000860            MOVE 'N' TO WS-MODEL-FOUND-FLAG.                              
000870            SET MDL-IX TO 1.                                              
000880            SEARCH WS-MODEL-ENTRY                                         
000890                AT END                                                    
000900                    CONTINUE                                              
000910                WHEN WS-MODEL-ENTRY-NAME (MDL-IX) = GOV-MODEL-NAME        
000920                    MOVE 'Y' TO WS-MODEL-FOUND-FLAG                       
000930            END-SEARCH.                                                   
000940            IF NOT WS-MODEL-WAS-FOUND                                     
000950                OR WS-MODEL-ENTRY-STATUS (MDL-IX)                         
000960                    NOT = 'APPROVED  '                                    
000970                MOVE 'Y' TO WS-VIOLATION-FLAG                             
000980                MOVE 'model   ' TO GOV-VIOLATION-TYPE                     
000990                MOVE GOV-MODEL-NAME TO GOV-VIOLATION-NAME                 
001000            END-IF.                                                       
001010                                                                          
001020*          REQ 5803 -- SAME NOT-FOUND-OR-NOT-APPROVED TREATMENT AS        
001030*          THE MODEL CHECK ABOVE.  THIS PARAGRAPH WAS ONCE                
001040*          DISTINGUISHING "PROMPT MISSING" FROM "PROMPT PRESENT BU        
001050*          UNAPPROVED" IN THE VIOLATION MESSAGE TEXT, BUT THAT            
001060*          DISTINCTION ADDED NO VALUE TO THE AUDIT TRAIL AND WAS          
001070*          DROPPED -- GOV-VIOLATION-TYPE/NAME IS ENOUGH FOR ANYONE        
001080*          WORKING THE AUDIT LOG TO FOLLOW UP.                            
001090        2000-CHECK-PROMPT SECTION.                                        
001100        2000-CHECK-PROMPT-PARA.                                           
001110            MOVE 'N' TO WS-PROMPT-FOUND-FLAG.                             
001120            SET PRM-IX TO 1.                                              
001130            SEARCH WS-PROMPT-ENTRY                                        
001140                AT END                                                    
001150                    CONTINUE                                              
001160                WHEN WS-PROMPT-ENTRY-NAME (PRM-IX)                        
001170                        = GOV-PROMPT-NAME                                 
001180                    MOVE 'Y' TO WS-PROMPT-FOUND-FLAG                      
001190            END-SEARCH.                                                   
001200            IF NOT WS-PROMPT-WAS-FOUND                                    
001210                OR WS-PROMPT-ENTRY-STATUS (PRM-IX)                        
001220                    NOT = 'APPROVED  '                                    
001230                MOVE 'Y' TO WS-VIOLATION-FLAG                             
001240                MOVE 'prompt  ' TO GOV-VIOLATION-TYPE                     
001250                MOVE GOV-PROMPT-NAME TO GOV-VIOLATION-NAME                
001260            END-IF.                                                       
001270                                                                          
001280*          ONE VIOLATION RECORD PER CALL, EVEN THOUGH IT IS               
001290*          CONCEIVABLE FOR BOTH THE MODEL AND THE PROMPT TO BE            
001300*          UNAPPROVED AT ONCE -- SINCE THE PROMPT CHECK IS SKIPPED        
001310*          ONCE THE MODEL HAS ALREADY FAILED (SEE 0000-MAIN-CONTRO        
001320*          GOV-VIOLATION-TYPE/NAME ALWAYS NAME THE FIRST OFFENDER,        
001330*          NOT BOTH.  TENANT AND CORRELATION ID RIDE ALONG ON THE         
001340*          REQUEST SO THE AUDIT ROW CAN BE TIED BACK TO THE               
001350*          ORIGINATING EVENT.                                             
001360        3000-WRITE-VIOLATION SECTION.                                     
001370        3000-WRITE-VIOLATION-PARA.                                        
001380            MOVE SPACES TO AUD-AUDIT-RECORD.                              
001390            MOVE GOV-TENANT-ID TO AUD-TENANT-ID.                          
001400            MOVE GOV-CORR-ID TO AUD-CORR-ID.                              
001410            MOVE 'GOVERNANCE_VIOLATION'   TO AUD-ACTION.                  
001420            MOVE SPACES                   TO AUD-NODE.                    
001430            MOVE GOV-VIOLATION-TYPE       TO AUD-RESOURCE-TYPE.           
001440            MOVE GOV-VIOLATION-NAME       TO AUD-RESOURCE-ID.             
001450            MOVE 'UNAPPROVED'             TO AUD-REASON.                  
001460            CALL 'RCAUDLOG' USING 'W' AUD-AUDIT-RECORD.                   
