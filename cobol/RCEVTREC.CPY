000010*      ***********************************************************        
000020*       RCEVTREC.CPY                                                      
000030*       EVENT-RECORD -- INBOUND RISK / COMPLIANCE EVENT, EVENTS-IN        
000040*       FIXED LENGTH 150.  ONE RECORD PER EVENT SUBMITTED BY THE          
000050*       UPSTREAM CASE FEED.  KIND 'R' = RISK EVENT,                       
000060*       KIND 'C' = COMPLIANCE EVENT.  SEE RCDECMN PARAGRAPH 1000          
000070*       FOR THE EDIT RULES APPLIED AGAINST THIS LAYOUT.                   
000080*      ***********************************************************        
000090*       1998-11-04  RFH  REQ 4410  ORIGINAL LAYOUT.                       
000100*       1999-02-19  RFH  REQ 4477  Y2K REVIEW -- NO 2-DIGIT YEARS         
000110*                                  USED, LAYOUT UNCHANGED.                
000120*       2001-06-08  LDM  REQ 5102  ADDED EVT-REG-FLAGS.                   
000130*       2009-07-14  PDQ  REQ 6134  ADDED 88-LEVELS FOR THE SEVEN          
000140*                                  LIFECYCLE STATUS VALUES SO RCDE        
000150*                                  CAN TEST EVT-STATUS BY CONDITIO        
000160*                                  NAME INSTEAD OF LITERAL COMPARE        
000170*      ***********************************************************        
000180    01  EVT-EVENT-RECORD.                                                 
000190        05  EVT-EVENT-ID            PIC X(12).                            
000200        05  EVT-TENANT-ID           PIC X(10).                            
000210        05  EVT-CORR-ID             PIC X(12).                            
000220        05  EVT-KIND                PIC X(01).                            
000230            88  EVT-KIND-RISK           VALUE 'R'.                        
000240            88  EVT-KIND-COMPLIANCE     VALUE 'C'.                        
000250        05  EVT-EVENT-TYPE          PIC X(10).                            
000260        05  EVT-CATEGORY            PIC X(10).                            
000270        05  EVT-RISK-SCORE          PIC S9(3)V99                          
000280                                    SIGN IS LEADING SEPARATE.             
000290        05  EVT-SCORE-FLAG          PIC X(01).                            
000300            88  EVT-SCORE-PRESENT       VALUE 'Y'.                        
000310            88  EVT-SCORE-ABSENT        VALUE 'N'.                        
000320        05  EVT-VERSION             PIC X(08).                            
000330        05  EVT-STATUS              PIC X(10).                    REQ6134 
000340            88  EVT-STATUS-RECEIVED     VALUE 'RECEIVED  '.       REQ6134 
000350            88  EVT-STATUS-CREATED      VALUE 'CREATED   '.       REQ6134 
000360            88  EVT-STATUS-VALIDATED    VALUE 'VALIDATED '.       REQ6134 
000370            88  EVT-STATUS-PROCESSING   VALUE 'PROCESSING'.       REQ6134 
000380            88  EVT-STATUS-APPROVED     VALUE 'APPROVED  '.       REQ6134 
000390            88  EVT-STATUS-REJECTED     VALUE 'REJECTED  '.       REQ6134 
000400            88  EVT-STATUS-FAILED       VALUE 'FAILED    '.       REQ6134 
000410        05  EVT-REG-FLAGS           PIC X(20).                    REQ5102 
000420        05  EVT-METADATA-OK         PIC X(01).                            
000430            88  EVT-METADATA-WELL-FORMED VALUE 'Y'.                       
000440            88  EVT-METADATA-MALFORMED   VALUE 'N'.                       
000450        05  FILLER                  PIC X(49).                            
